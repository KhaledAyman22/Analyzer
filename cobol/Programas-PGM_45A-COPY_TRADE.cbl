000100******************************************************************
000200*///////////////// (TRADE) //////////////////////////////////////
000300*      LAYOUT EJECUCION DE OPERACION                             *
000400*      KC02788.ALU9999.CURSOS.TRADES.SEQ                         *
000500*      LARGO REGISTRO = 40 BYTES                                 *
000600*                                                                *
000700*      HISTORIA:                                                *
000800*      1989-03-06  RHM  ALTA DEL LAYOUT - PROYECTO ANALIZADOR    *
000900*                       DE OPERACIONES DE CARTERA. TK-1104.      *
001000*      1993-11-18  LDP  SE AGREGA FILLER DE RESERVA PARA FUTURAS *
001100*                       AMPLIACIONES. TK-1289.                   *
001200*      1998-09-02  MCQ  REVISION Y2K: FECHA YA VENIA CON SIGLO   *
001300*                       COMPLETO (AAAAMMDD), NO REQUIERE CAMBIO. *
001400*                       TK-1502.                                 *
001500******************************************************************
001600*     POSICION RELATIVA (1:8)   FECHA DE LA OPERACION  AAAAMMDD  *
001700*     POSICION RELATIVA (9:8)   SIMBOLO DEL INSTRUMENTO          *
001800*     POSICION RELATIVA (17:4)  LADO DE LA OPERACION  BUY / SELL *
001900*     POSICION RELATIVA (21:7)  CANTIDAD (+ = COMPRA, - = VENTA) *
002000*     POSICION RELATIVA (28:6)  GANANCIA-PERDIDA NETA FIFO       *
002100*     POSICION RELATIVA (34:5)  COMISION DE LA OPERACION         *
002200*     POSICION RELATIVA (39:2)  FILLER - USO FUTURO              *
002300******************************************************************
002400 01  WS-REG-TRADE.
002500     03  TRA-FECHA           PIC X(08)            VALUE SPACES.
002600     03  TRA-SIMBOLO         PIC X(08)            VALUE SPACES.
002700     03  TRA-LADO            PIC X(04)            VALUE SPACES.
002800*        TRA-CANTIDAD: + = COMPRADA, - = VENDIDA
002900     03  TRA-CANTIDAD        PIC S9(07)           VALUE ZEROS.
003000*        TRA-GAN-PERD: GANANCIA/PERDIDA NETA, YA DESCONTADA
003100*        LA COMISION.  CERO EN OPERACIONES DE APERTURA.
003200     03  TRA-GAN-PERD        PIC S9(09)V99 COMP-3 VALUE ZEROS.
003300     03  TRA-COMISION        PIC S9(07)V99 COMP-3 VALUE ZEROS.
003400     03  FILLER              PIC X(02)            VALUE SPACES.
003500*///////////////////////////////////////////////////////////////
