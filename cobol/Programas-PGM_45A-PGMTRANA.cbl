000010      IDENTIFICATION DIVISION.
000020      PROGRAM-ID.    PGMTRANA.
000030      AUTHOR.        R. H. MIRANDA.
000040      INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA DE CARTERA.
000050      DATE-WRITTEN.  1989-03-20.
000060      DATE-COMPILED.
000070      SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000080     *
000090     ******************************************************************
000100     *                                                                *
000110     *    PGMTRANA  -  ANALIZADOR DE RENDIMIENTO DE OPERACIONES       *
000120     *    ======================================================     *
000130     *    - LEE EL ARCHIVO DE OPERACIONES (DDTRADES), ORDENADO POR    *
000140     *      FECHA ASCENDENTE, Y PRODUCE EL LISTADO DE RENDIMIENTO     *
000150     *      DE LA MESA DE CARTERA (DDREPORT).                         *
000160     *    - CALCULA TOTALES GLOBALES, CURVA DE EQUITY Y DRAWDOWN,     *
000170     *      ESTADISTICA DE OPERACIONES CERRADAS, RACHAS, RENDIMIENTO  *
000180     *      POR SIMBOLO, POR DIA DE SEMANA Y POR MES, INDICE DE       *
000190     *      MIEDO, CALIFICACION POR OPERACION, MENSAJES DE ALERTA Y   *
000200     *      LAS 5 MEJORES Y 5 PEORES OPERACIONES.                     *
000210     *    - UNA OPERACION SE CONSIDERA "CERRADA" CUANDO TRA-GAN-PERD  *
000220     *      ES DISTINTO DE CERO; LAS DEMAS SON APERTURAS Y SOLO       *
000230     *      APORTAN A COMISIONES Y POSICION ABIERTA.                  *
000240     *                                                                *
000250     ******************************************************************
000260     *                     HISTORIAL DE CAMBIOS                      *
000270     ******************************************************************
000280     *  FECHA        PROG.  TICKET    DESCRIPCION                    *
000290     *  ----------   -----  --------  -----------------------------  *
000300     *  1989-03-20    RHM   TK-1105   ALTA DEL PROGRAMA - VERSION     *
000310     *                                INICIAL CON TOTALES GLOBALES Y  *
000320     *                                CURVA DE EQUITY.                *
000330     *  1989-08-11    RHM   TK-1133   SE AGREGA CORTE POR SIMBOLO Y   *
000340     *                                TABLA DE RENDIMIENTO POR TITULO.*
000350     *  1991-04-02    LDP   TK-1201   SE AGREGA RACHAS DE GANANCIA Y  *
000360     *                                PERDIDA Y FACTOR DE GANANCIA.   *
000370     *  1992-09-17    LDP   TK-1244   SE AGREGA RENDIMIENTO POR DIA   *
000380     *                                DE SEMANA (CONGRUENCIA ZELLER). *
000390     *  1994-10-05    MCQ   TK-1341   SE AGREGA RENDIMIENTO POR MES Y *
000400     *                                TOP 5 GANADORAS/PERDEDORAS.     *
000410     *  1996-02-28    MCQ   TK-1398   SE AGREGA CALIFICACION POR      *
000420     *                                OPERACION (A+/A/B/C/D/F).       *
000430     *  1997-11-12    MCQ   TK-1455   SE AGREGA INDICE DE MIEDO Y     *
000440     *                                MENSAJES DE ALERTA AUTOMATICOS. *
000450     *  1998-08-21    MCQ   TK-1501   REVISION Y2K: TRA-FECHA YA      *
000460     *                                TRAE SIGLO COMPLETO (AAAAMMDD). *
000470     *  1998-09-14    MCQ   TK-1501   PRUEBAS DE CORTE DE SIGLO OK.   *
000480     *  2001-05-09    JGV   TK-1602   SE CORRIGE CALCULO DE DRAWDOWN  *
000490     *                                MAXIMO CUANDO TODO EL PERIODO   *
000500     *                                ES GANADOR (QUEDABA EN BLANCO). *
000510     *  2003-04-08    JGV   TK-1689   SE ESTANDARIZA MENSAJE DE ERROR *
000520     *                                DE OPEN/CLOSE AL FORMATO ACTUAL.*
000530     *  2005-01-17    JGV   TK-1740   SE AMPLIA TABLA DE SIMBOLOS DE  *
000540     *                                150 A 300 POSICIONES.           *
000550     ******************************************************************
000560     *
000570     *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580      ENVIRONMENT DIVISION.
000590      CONFIGURATION SECTION.
000600
000610      SPECIAL-NAMES.
000620          C01 IS TOP-OF-FORM
000630          UPSI-0 ON STATUS IS WS-UPSI-ENCENDIDO.
000640
000650      INPUT-OUTPUT SECTION.
000660      FILE-CONTROL.
000670
000680          SELECT ENTRADA ASSIGN DDTRADES
000690          FILE STATUS IS FS-ENTRADA.
000700
000710          SELECT LISTADO ASSIGN DDREPORT
000720          FILE STATUS IS FS-LISTADO.
000730
000740     *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000750      DATA DIVISION.
000760      FILE SECTION.
000770
000780      FD  ENTRADA
000790          BLOCK CONTAINS 0 RECORDS
000800          RECORDING MODE IS F.
000810      01  REG-ENTRADA         PIC X(40).
000820
000830      FD  LISTADO
000840          BLOCK CONTAINS 0 RECORDS
000850          RECORDING MODE IS F.
000860      01  REG-SALIDA          PIC X(132).
000870
000880      WORKING-STORAGE SECTION.
000890     *=======================*
000900
000910     *     ---- SWITCHES DE CONTROL --------------------------------
000920      77  WS-UPSI-ENCENDIDO      PIC X       VALUE 'N'.
000930
000940      77  FS-ENTRADA              PIC XX      VALUE SPACES.
000950      77  FS-LISTADO              PIC XX      VALUE SPACES.
000960
000970      77  WS-STATUS-FIN           PIC X       VALUE 'N'.
000980          88  WS-FIN-LECTURA                  VALUE 'Y'.
000990          88  WS-NO-FIN-LECTURA                VALUE 'N'.
001000
001010      77  WS-PRIMER-REG           PIC X       VALUE 'S'.
001020          88  WS-ES-PRIMER-REG                 VALUE 'S'.
001030          88  WS-NO-ES-PRIMER-REG               VALUE 'N'.
001040
001050     *     ---- COPYS --------------------------------------------
001060     *         COPY CPTRADE.
001070     *****************************************************************
001080     *      LAYOUT EJECUCION DE OPERACION                            *
001090     *      LARGO REGISTRO = 40 BYTES                                *
001100     *****************************************************************
001110      01  WS-REG-TRADE.
001120          03  TRA-FECHA           PIC X(08)            VALUE SPACES.
001130          03  TRA-SIMBOLO         PIC X(08)            VALUE SPACES.
001140          03  TRA-LADO            PIC X(04)            VALUE SPACES.
001150          03  TRA-CANTIDAD        PIC S9(07)           VALUE ZEROS.
001160          03  TRA-GAN-PERD        PIC S9(09)V99 COMP-3 VALUE ZEROS.
001170          03  TRA-COMISION        PIC S9(07)V99 COMP-3 VALUE ZEROS.
001180          03  FILLER              PIC X(02)            VALUE SPACES.
001190     *////////////////////////////////////////////////////////////
001200
001210     *     ---- REDEFINE PARA COMPARAR TRA-FECHA COMO NUMERICO -------
001220      01  WS-REG-TRADE-NUM REDEFINES WS-REG-TRADE.
001230          03  TRA-FECHA-NUM       PIC 9(08).
001240          03  FILLER              PIC X(32).
001250
001260     *     ---- REDEFINE PARA AISLAR AAAAMM (CORTE DE MES) -------------
001270      01  WS-REG-TRADE-MES REDEFINES WS-REG-TRADE.
001280          03  TRA-ANIO-MES-NUM    PIC 9(06).
001290          03  FILLER              PIC X(34).
001300
001310     *     ---- DESCOMPOSICION DE LA FECHA AAAAMMDD PARA ZELLER -------
001320      01  WS-FECHA-DESC.
001330          03  WS-FEC-ANIO         PIC 9(04)   VALUE ZEROS.
001340          03  WS-FEC-MES          PIC 9(02)   VALUE ZEROS.
001350          03  WS-FEC-DIA          PIC 9(02)   VALUE ZEROS.
001360          03  FILLER              PIC X(02)   VALUE SPACES.
001370
001380     *     ---- REDEFINE DE LA FECHA ACTUAL PARA TOMAR EL MES -AAAAMM--
001390      01  WS-FECHA-ANT            PIC X(08)   VALUE SPACES.
001400      01  WS-FECHA-ANT-R REDEFINES WS-FECHA-ANT.
001410          03  WS-FECHA-ANT-NUM    PIC 9(08).
001420
001430     *     ---- ACUMULADORES GLOBALES (COMP-3 POR SER IMPORTES) -------
001440      77  WS-TOTAL-PNL-NETO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
001450      77  WS-TOTAL-COMISION       PIC S9(11)V99 COMP-3 VALUE ZEROS.
001460      77  WS-TOTAL-REGISTROS      PIC S9(07) COMP      VALUE ZEROS.
001470      77  WS-COMISION-PORC        PIC S9(05)V99 COMP-3 VALUE ZEROS.
001480      77  WS-COMISION-PROMEDIO    PIC S9(09)V99 COMP-3 VALUE ZEROS.
001490
001500     *     ---- AUXILIARES DE VALOR ABSOLUTO Y TRABAJO -----------------
001510      77  WS-ABS-1                PIC S9(11)V99 COMP-3 VALUE ZEROS.
001520      77  WS-ABS-2                PIC S9(11)V99 COMP-3 VALUE ZEROS.
001530
001540     *     ---- TABLA DE EQUITY DIARIA (UNA FILA POR FECHA DISTINTA) --
001550     *          MAXIMO 2000 FECHAS DISTINTAS (~8 ANIOS DE OPERATORIA)
001560      01  WS-TB-DIARIO.
001570          03  WS-DIA-OCR OCCURS 2000 TIMES
001580                         INDEXED BY WS-IX-DIA.
001590              05  WS-DIA-FECHA     PIC X(08)            VALUE SPACES.
001600              05  WS-DIA-NETO      PIC S9(09)V99 COMP-3 VALUE ZEROS.
001610              05  WS-DIA-EQUITY    PIC S9(11)V99 COMP-3 VALUE ZEROS.
001620              05  WS-DIA-RUNMAX    PIC S9(11)V99 COMP-3 VALUE ZEROS.
001630              05  WS-DIA-DRAWDOWN  PIC S9(11)V99 COMP-3 VALUE ZEROS.
001640              05  FILLER           PIC X(05)            VALUE SPACES.
001650
001660      77  WS-CANT-DIAS            PIC S9(05) COMP      VALUE ZEROS.
001670      77  WS-MAX-DRAWDOWN         PIC S9(11)V99 COMP-3 VALUE ZEROS.
001680      77  WS-MAX-RUNMAX           PIC S9(11)V99 COMP-3 VALUE ZEROS.
001690      77  WS-MAX-DRAWDOWN-PCT     PIC S9(05)V99 COMP-3 VALUE ZEROS.
001700      77  WS-RACHA-DD-ACTUAL      PIC S9(05) COMP      VALUE ZEROS.
001710      77  WS-MAX-DD-DURACION      PIC S9(05) COMP      VALUE ZEROS.
001720
001730     *     ---- ESTADISTICA DE OPERACIONES CERRADAS --------------------
001740      77  WS-TOTAL-CERRADAS       PIC S9(07) COMP      VALUE ZEROS.
001750      77  WS-NUM-GANADAS          PIC S9(07) COMP      VALUE ZEROS.
001760      77  WS-NUM-PERDIDAS         PIC S9(07) COMP      VALUE ZEROS.
001770     *  OPERACION CERRADA EN EMPATE (TRA-GAN-PERD = ZEROS).  TK-1753.
001780      77  WS-NUM-BREAKEVEN        PIC S9(07) COMP      VALUE ZEROS.
001790      77  WS-SUMA-GANADAS         PIC S9(11)V99 COMP-3 VALUE ZEROS.
001800      77  WS-SUMA-PERDIDAS        PIC S9(11)V99 COMP-3 VALUE ZEROS.
001810      77  WS-MAYOR-GANANCIA       PIC S9(09)V99 COMP-3 VALUE ZEROS.
001820      77  WS-MAYOR-PERDIDA        PIC S9(09)V99 COMP-3 VALUE ZEROS.
001830      77  WS-PROMEDIO-GANA        PIC S9(09)V99 COMP-3 VALUE ZEROS.
001840      77  WS-PROMEDIO-PIERDE      PIC S9(09)V99 COMP-3 VALUE ZEROS.
001850      77  WS-TASA-GANADORA        PIC S9(03)V99 COMP-3 VALUE ZEROS.
001860      77  WS-FACTOR-GANANCIA      PIC S9(07)V99 COMP-3 VALUE ZEROS.
001870      77  WS-FACTOR-ES-INF        PIC X                VALUE 'N'.
001880          88  WS-FACTOR-INFINITO-SI                    VALUE 'S'.
001890      77  WS-RATIO-RR             PIC S9(05)V99 COMP-3 VALUE ZEROS.
001900      77  WS-EXPECTATIVA          PIC S9(09)V99 COMP-3 VALUE ZEROS.
001910
001920     *     ---- RACHAS DE GANADORAS Y PERDEDORAS ------------------------
001930      77  WS-RACHA-TIPO           PIC X       VALUE SPACES.
001940          88  WS-RACHA-GANADORA                VALUE 'G'.
001950          88  WS-RACHA-PERDEDORA                VALUE 'P'.
001960      77  WS-RACHA-ACTUAL         PIC S9(05) COMP      VALUE ZEROS.
001970      77  WS-MAX-RACHA-GANA       PIC S9(05) COMP      VALUE ZEROS.
001980      77  WS-MAX-RACHA-PIERDE     PIC S9(05) COMP      VALUE ZEROS.
001990
002000     *     ---- INDICE DE MIEDO -------------------------------------
002010     *          TABLA DE GANANCIAS DE OPERACIONES GANADORAS, PARA EL
002020     *          SEGUNDO RECORRIDO QUE REQUIERE EL PROMEDIO FINAL.
002030      01  WS-TB-GANA-PNL.
002040          03  WS-GANA-PNL-OCR OCCURS 5000 TIMES
002050                              INDEXED BY WS-IX-GANA
002060                              PIC S9(09)V99 COMP-3 VALUE ZEROS.
002070
002080      77  WS-UMBRAL-GANA-CHICA    PIC S9(09)V99 COMP-3 VALUE ZEROS.
002090      77  WS-CANT-GANA-CHICA      PIC S9(05) COMP      VALUE ZEROS.
002100      77  WS-INDICE-MIEDO         PIC S9(03)V99 COMP-3 VALUE ZEROS.
002110
002120     *     ---- CALIFICACION POR OPERACION ---------------------------
002130      77  WS-NET-OPERACION        PIC S9(09)V99 COMP-3 VALUE ZEROS.
002140      77  WS-COSTO-COMISION       PIC S9(07)V99 COMP-3 VALUE ZEROS.
002150      77  WS-GRADO-OPERACION      PIC XX      VALUE SPACES.
002160      77  WS-CANT-GRADO-AMAS      PIC S9(07) COMP      VALUE ZEROS.
002170      77  WS-CANT-GRADO-A         PIC S9(07) COMP      VALUE ZEROS.
002180      77  WS-CANT-GRADO-B         PIC S9(07) COMP      VALUE ZEROS.
002190      77  WS-CANT-GRADO-C         PIC S9(07) COMP      VALUE ZEROS.
002200      77  WS-CANT-GRADO-D         PIC S9(07) COMP      VALUE ZEROS.
002210      77  WS-CANT-GRADO-F         PIC S9(07) COMP      VALUE ZEROS.
002220
002230     *     ---- TABLA DE RENDIMIENTO POR SIMBOLO -----------------------
002240     *          MAXIMO 300 SIMBOLOS DISTINTOS POR CORRIDA (TK-1740).
002250      01  WS-TB-SIMBOLO.
002260          03  WS-SIM-OCR OCCURS 300 TIMES
002270                         INDEXED BY WS-IX-SIM
002280                         ASCENDING KEY IS WS-SIM-SIMBOLO.
002290              05  WS-SIM-SIMBOLO    PIC X(08)            VALUE SPACES.
002300              05  WS-SIM-CERRADAS   PIC S9(05) COMP      VALUE ZEROS.
002310              05  WS-SIM-NETO       PIC S9(09)V99 COMP-3 VALUE ZEROS.
002320              05  WS-SIM-COMISION   PIC S9(07)V99 COMP-3 VALUE ZEROS.
002330              05  WS-SIM-GANADAS    PIC S9(05) COMP      VALUE ZEROS.
002340              05  WS-SIM-PERDIDAS   PIC S9(05) COMP      VALUE ZEROS.
002350              05  WS-SIM-TASA-GANA  PIC S9(03)V99 COMP-3 VALUE ZEROS.
002360              05  WS-SIM-MEJOR      PIC S9(09)V99 COMP-3 VALUE ZEROS.
002370              05  WS-SIM-PEOR       PIC S9(09)V99 COMP-3 VALUE ZEROS.
002380              05  WS-SIM-POS-ABIERTA PIC S9(07) COMP      VALUE ZEROS.
002390              05  WS-SIM-TIENE-POS  PIC X                VALUE 'N'.
002400              05  WS-SIM-PROMEDIO   PIC S9(09)V99 COMP-3 VALUE ZEROS.
002410              05  FILLER            PIC X(05)            VALUE SPACES.
002420
002430      77  WS-SIM-TEMP-FILA          PIC X(100)           VALUE SPACES.
002440      77  WS-SIM-TOTAL-NETO         PIC S9(11)V99 COMP-3 VALUE ZEROS.
002450      77  WS-SIM-TOTAL-FEES         PIC S9(11)V99 COMP-3 VALUE ZEROS.
002460
002470      77  WS-CANT-SIMBOLO          PIC S9(05) COMP      VALUE ZEROS.
002480      77  WS-IX-BUSCA-SIM          PIC S9(05) COMP      VALUE ZEROS.
002490      77  WS-SIM-ENCONTRADO        PIC X                VALUE 'N'.
002500          88  WS-SIM-SI-ENCONTRADO                       VALUE 'S'.
002510          88  WS-SIM-NO-ENCONTRADO                       VALUE 'N'.
002520
002530     *     ---- TABLA DE RENDIMIENTO POR DIA DE LA SEMANA --------------
002540     *          7 CASILLEROS FIJOS, LUNES=1 ... DOMINGO=7.
002550      01  WS-TB-DIASEM.
002560          03  WS-DIASEM-OCR OCCURS 7 TIMES
002570                            INDEXED BY WS-IX-DIASEM.
002580              05  WS-DIASEM-NOMBRE  PIC X(09)            VALUE SPACES.
002590              05  WS-DIASEM-SUMA    PIC S9(09)V99 COMP-3 VALUE ZEROS.
002600              05  WS-DIASEM-CANT    PIC S9(05) COMP      VALUE ZEROS.
002610              05  FILLER            PIC X(05)            VALUE SPACES.
002620
002630      77  WS-NUM-DIASEM             PIC S9(01) COMP      VALUE ZEROS.
002640      77  WS-DIASEM-PROMEDIO        PIC S9(09)V99 COMP-3 VALUE ZEROS.
002650      77  WS-CANT-DIASEM-CON-DATOS  PIC S9(03) COMP      VALUE ZEROS.
002660      77  WS-MEJOR-DIASEM-NOMBRE    PIC X(09)            VALUE SPACES.
002670      77  WS-MEJOR-DIASEM-SUMA      PIC S9(09)V99 COMP-3 VALUE ZEROS.
002680
002690     *     ---- AREAS DE TRABAJO DE LA CONGRUENCIA DE ZELLER ------------
002700      77  WS-Z-MES                 PIC S9(03) COMP      VALUE ZEROS.
002710      77  WS-Z-ANIO                PIC S9(05) COMP      VALUE ZEROS.
002720      77  WS-Z-SIGLO               PIC S9(03) COMP      VALUE ZEROS.
002730      77  WS-Z-ANIOSIGLO           PIC S9(03) COMP      VALUE ZEROS.
002740      77  WS-Z-DIA-SEMANA          PIC S9(03) COMP      VALUE ZEROS.
002750      77  WS-Z-TERMINO1            PIC S9(05) COMP      VALUE ZEROS.
002760      77  WS-Z-TERMINO2            PIC S9(05) COMP      VALUE ZEROS.
002770      77  WS-Z-SUMA-TOTAL          PIC S9(05) COMP      VALUE ZEROS.
002780      77  WS-Z-COCIENTE            PIC S9(05) COMP      VALUE ZEROS.
002790
002800     *     ---- TABLA DE RENDIMIENTO POR MES (AAAA-MM) -------------------
002810     *          MAXIMO 120 MESES (10 ANIOS) POR CORRIDA.
002820      01  WS-TB-MES.
002830          03  WS-MES-OCR OCCURS 120 TIMES
002840                         INDEXED BY WS-IX-MES.
002850              05  WS-MES-ANIOMES    PIC 9(06)            VALUE ZEROS.
002860              05  WS-MES-SUMA       PIC S9(09)V99 COMP-3 VALUE ZEROS.
002870              05  WS-MES-CANT       PIC S9(05) COMP      VALUE ZEROS.
002880              05  FILLER            PIC X(05)            VALUE SPACES.
002890
002900      77  WS-CANT-MESES            PIC S9(05) COMP      VALUE ZEROS.
002910      77  WS-MES-ANT-NUM           PIC 9(06)            VALUE ZEROS.
002920      77  WS-MES-IMP               PIC 9(06)            VALUE ZEROS.
002930
002940     *     ---- TOP 5 GANADORAS Y TOP 5 PERDEDORAS ----------------------
002950      01  WS-TB-GANADORAS.
002960          03  WS-GAN-OCR OCCURS 5 TIMES
002970                         INDEXED BY WS-IX-GAN.
002980              05  WS-GAN-FECHA      PIC X(08)            VALUE SPACES.
002990              05  WS-GAN-SIMBOLO    PIC X(08)            VALUE SPACES.
003000              05  WS-GAN-PNL        PIC S9(09)V99 COMP-3 VALUE ZEROS.
003010              05  WS-GAN-COMISION   PIC S9(07)V99 COMP-3 VALUE ZEROS.
003020              05  FILLER            PIC X(04)            VALUE SPACES.
003030
003040      01  WS-TB-PERDEDORAS.
003050          03  WS-PER-OCR OCCURS 5 TIMES
003060                         INDEXED BY WS-IX-PER.
003070              05  WS-PER-FECHA      PIC X(08)            VALUE SPACES.
003080              05  WS-PER-SIMBOLO    PIC X(08)            VALUE SPACES.
003090              05  WS-PER-PNL        PIC S9(09)V99 COMP-3 VALUE ZEROS.
003100              05  WS-PER-COMISION   PIC S9(07)V99 COMP-3 VALUE ZEROS.
003110              05  FILLER            PIC X(04)            VALUE SPACES.
003120
003130      77  WS-CANT-TOP-GANA          PIC S9(01) COMP     VALUE ZEROS.
003140      77  WS-CANT-TOP-PIERDE        PIC S9(01) COMP     VALUE ZEROS.
003150
003160     *     ---- BANDERAS PARA EL ORDENAMIENTO DE LA TABLA DE SIMBOLO ----
003170      77  WS-BURBUJA-FIN            PIC X               VALUE 'N'.
003180          88  WS-BURBUJA-TERMINO                         VALUE 'S'.
003190          88  WS-BURBUJA-CONTINUA                        VALUE 'N'.
003200      77  WS-IX-ORD-1               PIC S9(05) COMP      VALUE ZEROS.
003210      77  WS-SIM-TEMP               PIC X(08)            VALUE SPACES.
003220
003230     *     ---- MENSAJES DE INSIGHT (8 POSIBLES, EN ORDEN DE SPEC) ------
003240      01  WS-TB-INSIGHT.
003250          03  WS-INS-OCR OCCURS 8 TIMES
003260                         INDEXED BY WS-IX-INS
003270                         PIC X(60)  VALUE SPACES.
003280
003290      77  WS-CANT-INSIGHT           PIC S9(01) COMP      VALUE ZEROS.
003300
003310     *     ---- CAMPOS DE EDICION (IMPRESION) ---------------------------
003320      77  IMP-IMPORTE-11            PIC -ZZZZZZZZZ9.99 VALUE ZEROS.
003330      77  IMP-IMPORTE-09            PIC -ZZZZZZZ9.99   VALUE ZEROS.
003340      77  IMP-IMPORTE-07            PIC -ZZZZZ9.99     VALUE ZEROS.
003350      77  IMP-PORCENTAJE            PIC -ZZZ9.99       VALUE ZEROS.
003360      77  IMP-CANTIDAD-05           PIC ZZZZ9          VALUE ZEROS.
003370      77  IMP-CANTIDAD-07           PIC ZZZZZZ9        VALUE ZEROS.
003380     *---- CANTIDAD CON SIGNO, PARA POSICION ABIERTA NETA (TK-1752)
003390      77  IMP-CANTIDAD-07S          PIC -ZZZZZZ9       VALUE ZEROS.
003400
003410     *     ---- CONTROL DE PAGINACION Y LINEA ---------------------------
003420      77  IMP-CUENTA-LINEA          PIC 9(03) COMP      VALUE ZEROS.
003430      77  IMP-CUENTA-PAGINA         PIC 9(03) COMP      VALUE 001.
003440      77  IMP-LINE                 PIC X(132)  VALUE ALL '='.
003450      77  IMP-LINE2                 PIC X(132)  VALUE ALL '-'.
003460      77  IMP-SEPARATE              PIC X(132)  VALUE SPACES.
003470
003480     *     ---- FECHA DE PROCESO -----------------------------------------
003490      01  WS-FECHA-PROCESO.
003500          03  WS-FECHA-PROCESO-AA   PIC 99      VALUE ZEROS.
003510          03  WS-FECHA-PROCESO-MM   PIC 99      VALUE ZEROS.
003520          03  WS-FECHA-PROCESO-DD   PIC 99      VALUE ZEROS.
003530          03  FILLER                PIC X(02)   VALUE SPACES.
003540
003550     *     ---- TITULO DE SECCION DEL REPORTE
003560      01  IMP-TITULO.
003570          03  FILLER              PIC X(01)     VALUE SPACES.
003580          03  FILLER              PIC X(30)     VALUE
003590                              'ANALISIS DE RENDIMIENTO DE OP'.
003600          03  FILLER              PIC X(16)     VALUE
003610                              'ERACIONES - PAG.'.
003620          03  IMP-PAG-TIT         PIC ZZ9        VALUE ZEROS.
003630          03  FILLER              PIC X(85)     VALUE SPACES.
003640
003650      01  IMP-SUBTITULO.
003660          03  FILLER              PIC X(03)     VALUE ' * '.
003670          03  IMP-SECCION-SUB     PIC X(60)     VALUE SPACES.
003680          03  FILLER              PIC X(69)     VALUE SPACES.
003690
003700     *     ---- LINEA GENERICA DE DETALLE (USADA EN TODAS LAS SECCIONES)
003710      01  WS-REG-LISTADO.
003720          03  WS-COL1             PIC X(20)     VALUE SPACES.
003730          03  WS-COL2             PIC X(20)     VALUE SPACES.
003740          03  WS-COL3             PIC X(20)     VALUE SPACES.
003750          03  WS-COL4             PIC X(20)     VALUE SPACES.
003760          03  WS-COL5             PIC X(20)     VALUE SPACES.
003770          03  WS-COL6             PIC X(28)     VALUE SPACES.
003780          03  FILLER              PIC X(04)     VALUE SPACES.
003790
003800     *---- LINEA DE DETALLE PROPIA DE LA SECCION 4 (POR SIMBOLO) ----
003810     *     NECESITA MAS COLUMNAS ANGOSTAS QUE WS-REG-LISTADO PARA
003820     *     TRAER TODO LO QUE EL ENCABEZADO DE 8400-RPT-SIMBOLO-I
003830     *     PROMETE: TRADES, FEES, WINS, LOSSES, WIN%, BEST, WORST,
003840     *     OPEN QTY Y OPEN?.  TK-1752.
003850      01  IMP-SIMBOLO-DET.
003860          03  IMD-SIMBOLO         PIC X(09)     VALUE SPACES.
003870          03  IMD-TRADES          PIC X(07)     VALUE SPACES.
003880          03  IMD-NETO            PIC X(12)     VALUE SPACES.
003890          03  IMD-FEES            PIC X(10)     VALUE SPACES.
003900          03  IMD-GANADAS         PIC X(06)     VALUE SPACES.
003910          03  IMD-PERDIDAS        PIC X(07)     VALUE SPACES.
003920          03  IMD-WINRATE         PIC X(07)     VALUE SPACES.
003930          03  IMD-MEJOR           PIC X(12)     VALUE SPACES.
003940          03  IMD-PEOR            PIC X(12)     VALUE SPACES.
003950          03  IMD-POS-ABIERTA     PIC X(09)     VALUE SPACES.
003960          03  IMD-FLAG-ABIERTA    PIC X(06)     VALUE SPACES.
003970          03  FILLER              PIC X(35)     VALUE SPACES.
003980
003990     *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000      PROCEDURE DIVISION.
004010
004020      MAIN-PROGRAM-INICIO.
004030
004040          PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
004050          PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
004060                                      UNTIL WS-FIN-LECTURA
004070          PERFORM 9000-REPORTE-I THRU 9000-REPORTE-F
004080          PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
004090
004100      MAIN-PROGRAM-FINAL. GOBACK.
004110
004120     *-----------------------------------------------------------------
004130      1000-INICIO-I.
004140
004150     *    TOMA LA FECHA DEL SISTEMA.
004160          ACCEPT WS-FECHA-PROCESO FROM DATE
004170     *    INICIALIZA WS-NO-FIN-LECTURA.
004180          SET WS-NO-FIN-LECTURA TO TRUE
004190     *    INICIALIZA WS-ES-PRIMER-REG.
004200          SET WS-ES-PRIMER-REG  TO TRUE
004210     *    PASA 999999.99 A WS-MAYOR-PERDIDA.
004220          MOVE 999999.99        TO WS-MAYOR-PERDIDA
004230
004240     *    ABRE EL ARCHIVO ENTRADA.
004250          OPEN INPUT  ENTRADA
004260     *    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
004270          IF FS-ENTRADA IS NOT EQUAL '00' THEN
004280     *    INFORMA: * ERROR EN OPEN ENTRADA PGMTRANA =.
004290             DISPLAY '* ERROR EN OPEN ENTRADA PGMTRANA = ' FS-ENTRADA
004300     *    PASA 9999 A RETURN-CODE.
004310             MOVE 9999 TO RETURN-CODE
004320     *    INICIALIZA WS-FIN-LECTURA.
004330             SET WS-FIN-LECTURA TO TRUE
004340          END-IF
004350
004360     *    ABRE PARA SALIDA EL ARCHIVO LISTADO.
004370          OPEN OUTPUT LISTADO
004380     *    VALIDA FS-LISTADO IS NOT EQUAL '00'.
004390          IF FS-LISTADO IS NOT EQUAL '00' THEN
004400     *    INFORMA: * ERROR EN OPEN LISTADO  PGMTRANA =.
004410             DISPLAY '* ERROR EN OPEN LISTADO  PGMTRANA = ' FS-LISTADO
004420     *    PASA 9999 A RETURN-CODE.
004430             MOVE 9999 TO RETURN-CODE
004440     *    INICIALIZA WS-FIN-LECTURA.
004450             SET WS-FIN-LECTURA TO TRUE
004460          END-IF
004470
004480     *    SE INVOCA 2100-LEER.
004490          PERFORM 2100-LEER-I THRU 2100-LEER-F.
004500
004510      1000-INICIO-F. EXIT.
004520
004530     *-----------------------------------------------------------------
004540     *     CUERPO DEL CORTE POR FECHA: LEE, ACUMULA GLOBAL, ACUMULA
004550     *     EQUITY DIARIA, ACUMULA CERRADAS/RACHAS/GRADO, SIMBOLO,
004560     *     DIA DE SEMANA Y MES, Y MANTIENE TOP 5.
004570      2000-PROCESO-I.
004580
004590     *    SE INVOCA 2050-DEFECTO.
004600          PERFORM 2050-DEFECTO-I     THRU 2050-DEFECTO-F
004610     *    SE INVOCA 2110-ACUM-GLOBAL.
004620          PERFORM 2110-ACUM-GLOBAL-I THRU 2110-ACUM-GLOBAL-F
004630     *    SE INVOCA 2200-CORTE-FECHA.
004640          PERFORM 2200-CORTE-FECHA-I THRU 2200-CORTE-FECHA-F
004650
004660     *    VALIDA TRA-GAN-PERD NOT = ZEROS.
004670          IF TRA-GAN-PERD NOT = ZEROS THEN
004680     *    SE INVOCA 2300-ACUM-CERRADA.
004690             PERFORM 2300-ACUM-CERRADA-I THRU 2300-ACUM-CERRADA-F
004700     *    SE INVOCA 2500-ACUM-DIASEM.
004710             PERFORM 2500-ACUM-DIASEM-I  THRU 2500-ACUM-DIASEM-F
004720     *    SE INVOCA 2550-ACUM-MES.
004730             PERFORM 2550-ACUM-MES-I     THRU 2550-ACUM-MES-F
004740     *    SE INVOCA 2650-TOP-GANADOR.
004750             PERFORM 2650-TOP-GANADOR-I  THRU 2650-TOP-GANADOR-F
004760     *    SE INVOCA 2660-TOP-PERDEDOR.
004770             PERFORM 2660-TOP-PERDEDOR-I THRU 2660-TOP-PERDEDOR-F
004780          END-IF
004790
004800     *    SE INVOCA 2400-ACUM-SIMBOLO.
004810          PERFORM 2400-ACUM-SIMBOLO-I THRU 2400-ACUM-SIMBOLO-F
004820     *    SE INVOCA 2100-LEER.
004830          PERFORM 2100-LEER-I         THRU 2100-LEER-F.
004840
004850      2000-PROCESO-F. EXIT.
004860
004870     *---- VALORES NUMERICOS EN BLANCO O NO NUMERICOS SE FUERZAN A CERO -
004880      2050-DEFECTO-I.
004890
004900     *    VALIDA TRA-CANTIDAD IS NOT NUMERIC.
004910          IF TRA-CANTIDAD IS NOT NUMERIC THEN
004920     *    PASA ZEROS A TRA-CANTIDAD.
004930             MOVE ZEROS TO TRA-CANTIDAD
004940          END-IF
004950
004960     *    VALIDA TRA-GAN-PERD IS NOT NUMERIC.
004970          IF TRA-GAN-PERD IS NOT NUMERIC THEN
004980     *    PASA ZEROS A TRA-GAN-PERD.
004990             MOVE ZEROS TO TRA-GAN-PERD
005000          END-IF
005010
005020     *    VALIDA TRA-COMISION IS NOT NUMERIC.
005030          IF TRA-COMISION IS NOT NUMERIC THEN
005040     *    PASA ZEROS A TRA-COMISION.
005050             MOVE ZEROS TO TRA-COMISION
005060          END-IF.
005070
005080      2050-DEFECTO-F. EXIT.
005090
005100     *---- TOTALES GLOBALES, SOBRE TODOS LOS REGISTROS -------------------
005110      2110-ACUM-GLOBAL-I.
005120
005130     *    ACTUALIZA WS-TOTAL-PNL-NETO.
005140          ADD TRA-GAN-PERD TO WS-TOTAL-PNL-NETO
005150     *    ACTUALIZA WS-TOTAL-COMISION.
005160          ADD TRA-COMISION TO WS-TOTAL-COMISION
005170     *    ACTUALIZA WS-TOTAL-REGISTROS.
005180          ADD 1            TO WS-TOTAL-REGISTROS.
005190
005200      2110-ACUM-GLOBAL-F. EXIT.
005210
005220     *---- EQUITY DIARIA: UNA FILA NUEVA EN LA TABLA POR CADA FECHA ------
005230     *     DISTINTA (EL ARCHIVO VIENE ORDENADO POR FECHA ASCENDENTE).
005240      2200-CORTE-FECHA-I.
005250
005260     *    VALIDA TRA-FECHA NOT = WS-FECHA-ANT.
005270          IF TRA-FECHA NOT = WS-FECHA-ANT THEN
005280     *    ACTUALIZA WS-CANT-DIAS.
005290             ADD 1 TO WS-CANT-DIAS
005300     *    POSICIONA WS-IX-DIA.
005310             SET WS-IX-DIA TO WS-CANT-DIAS
005320     *    PASA TRA-FECHA A WS-DIA-FECHA.
005330             MOVE TRA-FECHA TO WS-DIA-FECHA (WS-IX-DIA)
005340     *    PASA TRA-FECHA A WS-FECHA-ANT.
005350             MOVE TRA-FECHA TO WS-FECHA-ANT
005360          END-IF
005370
005380     *    ACTUALIZA WS-DIA-NETO.
005390          ADD TRA-GAN-PERD TO WS-DIA-NETO (WS-IX-DIA).
005400
005410      2200-CORTE-FECHA-F. EXIT.
005420
005430     *---- ESTADISTICA DE OPERACIONES CERRADAS, RACHAS Y GRADO -----------
005440      2300-ACUM-CERRADA-I.
005450
005460     *    ACTUALIZA WS-TOTAL-CERRADAS.
005470          ADD 1 TO WS-TOTAL-CERRADAS
005480
005490     *    VALIDA TRA-GAN-PERD > ZEROS.
005500          IF TRA-GAN-PERD > ZEROS THEN
005510     *    ACTUALIZA WS-NUM-GANADAS.
005520             ADD 1 TO WS-NUM-GANADAS
005530     *    ACTUALIZA WS-SUMA-GANADAS.
005540             ADD TRA-GAN-PERD TO WS-SUMA-GANADAS
005550     *    VALIDA TRA-GAN-PERD > WS-MAYOR-GANANCIA.
005560             IF TRA-GAN-PERD > WS-MAYOR-GANANCIA THEN
005570     *    PASA TRA-GAN-PERD A WS-MAYOR-GANANCIA.
005580                MOVE TRA-GAN-PERD TO WS-MAYOR-GANANCIA
005590             END-IF
005600     *    VALIDA WS-CANT-GANA-CHICA < 5000.
005610             IF WS-CANT-GANA-CHICA < 5000 THEN
005620     *    POSICIONA WS-IX-GANA.
005630                SET WS-IX-GANA TO WS-NUM-GANADAS
005640     *    PASA TRA-GAN-PERD A WS-GANA-PNL-OCR.
005650                MOVE TRA-GAN-PERD TO WS-GANA-PNL-OCR (WS-IX-GANA)
005660             END-IF
005670     *    VALIDA WS-RACHA-GANADORA.
005680             IF WS-RACHA-GANADORA THEN
005690     *    ACTUALIZA WS-RACHA-ACTUAL.
005700                ADD 1 TO WS-RACHA-ACTUAL
005710     *    CASO CONTRARIO.
005720             ELSE
005730     *    INICIALIZA WS-RACHA-GANADORA.
005740                SET WS-RACHA-GANADORA TO TRUE
005750     *    PASA 1 A WS-RACHA-ACTUAL.
005760                MOVE 1 TO WS-RACHA-ACTUAL
005770             END-IF
005780     *    VALIDA WS-RACHA-ACTUAL > WS-MAX-RACHA-GANA.
005790             IF WS-RACHA-ACTUAL > WS-MAX-RACHA-GANA THEN
005800     *    PASA WS-RACHA-ACTUAL A WS-MAX-RACHA-GANA.
005810                MOVE WS-RACHA-ACTUAL TO WS-MAX-RACHA-GANA
005820             END-IF
005830     *    CASO CONTRARIO.
005840          ELSE
005850     *    VALIDA TRA-GAN-PERD = ZEROS.
005860             IF TRA-GAN-PERD = ZEROS THEN
005870     *     OPERACION CERRADA EN EMPATE: NO ES GANADORA NI
005880     *     PERDEDORA, Y NO CORTA NINGUNA RACHA.  TK-1753.
005890                ADD 1 TO WS-NUM-BREAKEVEN
005900     *    CASO CONTRARIO.
005910             ELSE
005920     *    ACTUALIZA WS-NUM-PERDIDAS.
005930                ADD 1 TO WS-NUM-PERDIDAS
005940     *    ACTUALIZA WS-SUMA-PERDIDAS.
005950                ADD TRA-GAN-PERD TO WS-SUMA-PERDIDAS
005960     *    VALIDA TRA-GAN-PERD < WS-MAYOR-PERDIDA.
005970                IF TRA-GAN-PERD < WS-MAYOR-PERDIDA THEN
005980     *    PASA TRA-GAN-PERD A WS-MAYOR-PERDIDA.
005990                   MOVE TRA-GAN-PERD TO WS-MAYOR-PERDIDA
006000                END-IF
006010     *    VALIDA WS-RACHA-PERDEDORA.
006020                IF WS-RACHA-PERDEDORA THEN
006030     *    ACTUALIZA WS-RACHA-ACTUAL.
006040                   ADD 1 TO WS-RACHA-ACTUAL
006050     *    CASO CONTRARIO.
006060                ELSE
006070     *    INICIALIZA WS-RACHA-PERDEDORA.
006080                   SET WS-RACHA-PERDEDORA TO TRUE
006090     *    PASA 1 A WS-RACHA-ACTUAL.
006100                   MOVE 1 TO WS-RACHA-ACTUAL
006110                END-IF
006120     *    VALIDA WS-RACHA-ACTUAL > WS-MAX-RACHA-PIERDE.
006130                IF WS-RACHA-ACTUAL > WS-MAX-RACHA-PIERDE THEN
006140     *    PASA WS-RACHA-ACTUAL A WS-MAX-RACHA-PIERDE.
006150                   MOVE WS-RACHA-ACTUAL TO WS-MAX-RACHA-PIERDE
006160                END-IF
006170             END-IF
006180          END-IF
006190
006200     *    SE INVOCA 2700-CALC-GRADO.
006210          PERFORM 2700-CALC-GRADO-I THRU 2700-CALC-GRADO-F.
006220
006230      2300-ACUM-CERRADA-F. EXIT.
006240
006250     *---- CALIFICACION DE LA OPERACION CERRADA (A+/A/B/C/D/F) -----------
006260      2700-CALC-GRADO-I.
006270
006280     *    ACTUALIZA WS-NET-OPERACION.
006290          ADD TRA-GAN-PERD TRA-COMISION GIVING WS-NET-OPERACION
006300
006310     *    PASA TRA-COMISION A WS-COSTO-COMISION.
006320          MOVE TRA-COMISION TO WS-COSTO-COMISION
006330     *    VALIDA WS-COSTO-COMISION < ZEROS.
006340          IF WS-COSTO-COMISION < ZEROS THEN
006350     *    ACTUALIZA -1.
006360             MULTIPLY WS-COSTO-COMISION BY -1
006370                                     GIVING WS-COSTO-COMISION
006380          END-IF
006390     *    VALIDA WS-COSTO-COMISION = ZEROS.
006400          IF WS-COSTO-COMISION = ZEROS THEN
006410     *    PASA 0.01 A WS-COSTO-COMISION.
006420             MOVE 0.01 TO WS-COSTO-COMISION
006430          END-IF
006440
006450     *    EVALUA LAS CONDICIONES.
006460          EVALUATE TRUE
006470     *    CASO: WS-NET-OPERACION > (WS-COSTO-COMISION * 5).
006480             WHEN WS-NET-OPERACION > (WS-COSTO-COMISION * 5)
006490     *    LINEA: A+.
006500                MOVE 'A+' TO WS-GRADO-OPERACION
006510     *    ACTUALIZA WS-CANT-GRADO-AMAS.
006520                ADD 1 TO WS-CANT-GRADO-AMAS
006530     *    CASO: WS-NET-OPERACION > (WS-COSTO-COMISION * 3).
006540             WHEN WS-NET-OPERACION > (WS-COSTO-COMISION * 3)
006550     *    LINEA: A.
006560                MOVE 'A ' TO WS-GRADO-OPERACION
006570     *    ACTUALIZA WS-CANT-GRADO-A.
006580                ADD 1 TO WS-CANT-GRADO-A
006590     *    CASO: WS-NET-OPERACION > WS-COSTO-COMISION.
006600             WHEN WS-NET-OPERACION > WS-COSTO-COMISION
006610     *    LINEA: B.
006620                MOVE 'B ' TO WS-GRADO-OPERACION
006630     *    ACTUALIZA WS-CANT-GRADO-B.
006640                ADD 1 TO WS-CANT-GRADO-B
006650     *    CASO: WS-NET-OPERACION > ZEROS.
006660             WHEN WS-NET-OPERACION > ZEROS
006670     *    LINEA: C.
006680                MOVE 'C ' TO WS-GRADO-OPERACION
006690     *    ACTUALIZA WS-CANT-GRADO-C.
006700                ADD 1 TO WS-CANT-GRADO-C
006710     *    CASO: WS-NET-OPERACION > (WS-COSTO-COMISION * -1).
006720             WHEN WS-NET-OPERACION > (WS-COSTO-COMISION * -1)
006730     *    LINEA: D.
006740                MOVE 'D ' TO WS-GRADO-OPERACION
006750     *    ACTUALIZA WS-CANT-GRADO-D.
006760                ADD 1 TO WS-CANT-GRADO-D
006770     *    CASO: OTHER.
006780             WHEN OTHER
006790     *    LINEA: F.
006800                MOVE 'F ' TO WS-GRADO-OPERACION
006810     *    ACTUALIZA WS-CANT-GRADO-F.
006820                ADD 1 TO WS-CANT-GRADO-F
006830          END-EVALUATE.
006840
006850      2700-CALC-GRADO-F. EXIT.
006860
006870     *---- RENDIMIENTO POR SIMBOLO: BUSQUEDA LINEAL, ALTA SI NO EXISTE
006880      2400-ACUM-SIMBOLO-I.
006890
006900     *    INICIALIZA WS-SIM-NO-ENCONTRADO.
006910          SET WS-SIM-NO-ENCONTRADO TO TRUE
006920     *    POSICIONA WS-IX-BUSCA-SIM.
006930          SET WS-IX-BUSCA-SIM TO 1
006940
006950     *    SE INVOCA 2410-BUSCAR-SIMBOLO.
006960          PERFORM 2410-BUSCAR-SIMBOLO-I THRU 2410-BUSCAR-SIMBOLO-F
006970             VARYING WS-IX-BUSCA-SIM FROM 1 BY 1
006980             UNTIL WS-IX-BUSCA-SIM > WS-CANT-SIMBOLO
006990                OR WS-SIM-SI-ENCONTRADO
007000
007010     *    VALIDA WS-SIM-NO-ENCONTRADO.
007020          IF WS-SIM-NO-ENCONTRADO THEN
007030     *    VALIDA WS-CANT-SIMBOLO < 300.
007040             IF WS-CANT-SIMBOLO < 300 THEN
007050     *    ACTUALIZA WS-CANT-SIMBOLO.
007060                ADD 1 TO WS-CANT-SIMBOLO
007070     *    POSICIONA WS-IX-SIM.
007080                SET WS-IX-SIM TO WS-CANT-SIMBOLO
007090     *    PASA TRA-SIMBOLO A WS-SIM-SIMBOLO.
007100                MOVE TRA-SIMBOLO      TO WS-SIM-SIMBOLO (WS-IX-SIM)
007110     *    PASA -999999999.99 A WS-SIM-MEJOR.
007120                MOVE -999999999.99    TO WS-SIM-MEJOR   (WS-IX-SIM)
007130     *    PASA 999999999.99 A WS-SIM-PEOR.
007140                MOVE  999999999.99    TO WS-SIM-PEOR    (WS-IX-SIM)
007150             END-IF
007160          END-IF
007170
007180     *    ACTUALIZA WS-SIM-COMISION.
007190          ADD TRA-COMISION  TO WS-SIM-COMISION    (WS-IX-SIM)
007200     *    ACTUALIZA WS-SIM-POS-ABIERTA.
007210          ADD TRA-CANTIDAD  TO WS-SIM-POS-ABIERTA (WS-IX-SIM)
007220
007230     *    VALIDA TRA-GAN-PERD NOT = ZEROS.
007240          IF TRA-GAN-PERD NOT = ZEROS THEN
007250     *    ACTUALIZA WS-SIM-CERRADAS.
007260             ADD 1            TO WS-SIM-CERRADAS (WS-IX-SIM)
007270     *    ACTUALIZA WS-SIM-NETO.
007280             ADD TRA-GAN-PERD TO WS-SIM-NETO     (WS-IX-SIM)
007290     *    VALIDA TRA-GAN-PERD > ZEROS.
007300             IF TRA-GAN-PERD > ZEROS THEN
007310     *    ACTUALIZA WS-SIM-GANADAS.
007320                ADD 1 TO WS-SIM-GANADAS (WS-IX-SIM)
007330     *    CASO CONTRARIO.
007340             ELSE
007350     *    ACTUALIZA WS-SIM-PERDIDAS.
007360                ADD 1 TO WS-SIM-PERDIDAS (WS-IX-SIM)
007370             END-IF
007380     *    VALIDA TRA-GAN-PERD > WS-SIM-MEJOR (WS-IX-SIM).
007390             IF TRA-GAN-PERD > WS-SIM-MEJOR (WS-IX-SIM) THEN
007400     *    PASA TRA-GAN-PERD A WS-SIM-MEJOR.
007410                MOVE TRA-GAN-PERD TO WS-SIM-MEJOR (WS-IX-SIM)
007420             END-IF
007430     *    VALIDA TRA-GAN-PERD < WS-SIM-PEOR (WS-IX-SIM).
007440             IF TRA-GAN-PERD < WS-SIM-PEOR (WS-IX-SIM) THEN
007450     *    PASA TRA-GAN-PERD A WS-SIM-PEOR.
007460                MOVE TRA-GAN-PERD TO WS-SIM-PEOR (WS-IX-SIM)
007470             END-IF
007480          END-IF.
007490
007500      2400-ACUM-SIMBOLO-F. EXIT.
007510
007520     *---- CUERPO DE LA BUSQUEDA DE SIMBOLO, UNA ENTRADA POR PASADA
007530      2410-BUSCAR-SIMBOLO-I.
007540
007550     *    POSICIONA WS-IX-SIM.
007560          SET WS-IX-SIM TO WS-IX-BUSCA-SIM
007570     *    VALIDA TRA-SIMBOLO = WS-SIM-SIMBOLO (WS-IX-SIM).
007580          IF TRA-SIMBOLO = WS-SIM-SIMBOLO (WS-IX-SIM) THEN
007590     *    INICIALIZA WS-SIM-SI-ENCONTRADO.
007600             SET WS-SIM-SI-ENCONTRADO TO TRUE
007610          END-IF.
007620
007630      2410-BUSCAR-SIMBOLO-F. EXIT.
007640
007650     *---- RENDIMIENTO POR DIA DE LA SEMANA (SOLO CERRADAS)
007660      2500-ACUM-DIASEM-I.
007670
007680     *    SE INVOCA 7500-CALC-DIASEM.
007690          PERFORM 7500-CALC-DIASEM-I THRU 7500-CALC-DIASEM-F
007700
007710     *    POSICIONA WS-IX-DIASEM.
007720          SET WS-IX-DIASEM TO WS-NUM-DIASEM
007730     *    VALIDA WS-DIASEM-NOMBRE (WS-IX-DIASEM) = SPACES.
007740          IF WS-DIASEM-NOMBRE (WS-IX-DIASEM) = SPACES THEN
007750     *    SE INVOCA 2510-NOMBRE-DIASEM.
007760             PERFORM 2510-NOMBRE-DIASEM-I THRU 2510-NOMBRE-DIASEM-F
007770          END-IF
007780
007790     *    ACTUALIZA WS-DIASEM-SUMA.
007800          ADD TRA-GAN-PERD TO WS-DIASEM-SUMA (WS-IX-DIASEM)
007810     *    ACTUALIZA WS-DIASEM-CANT.
007820          ADD 1            TO WS-DIASEM-CANT (WS-IX-DIASEM).
007830
007840      2500-ACUM-DIASEM-F. EXIT.
007850
007860     *---- ASIGNA EL NOMBRE DEL DIA AL CASILLERO CORRESPONDIENTE ---------
007870      2510-NOMBRE-DIASEM-I.
007880
007890          EVALUATE WS-NUM-DIASEM
007900     *    LINEA: MONDAY.
007910             WHEN 1  MOVE 'MONDAY   ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
007920     *    LINEA: TUESDAY.
007930             WHEN 2  MOVE 'TUESDAY  ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
007940     *    LINEA: WEDNESDAY.
007950             WHEN 3  MOVE 'WEDNESDAY' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
007960     *    LINEA: THURSDAY.
007970             WHEN 4  MOVE 'THURSDAY ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
007980     *    LINEA: FRIDAY.
007990             WHEN 5  MOVE 'FRIDAY   ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
008000     *    LINEA: SATURDAY.
008010             WHEN 6  MOVE 'SATURDAY ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
008020     *    LINEA: SUNDAY.
008030             WHEN 7  MOVE 'SUNDAY   ' TO WS-DIASEM-NOMBRE (WS-IX-DIASEM)
008040          END-EVALUATE.
008050
008060      2510-NOMBRE-DIASEM-F. EXIT.
008070
008080     *---- CONGRUENCIA DE ZELLER: DEVUELVE 1=LUNES ... 7=DOMINGO
008090      7500-CALC-DIASEM-I.
008100
008110          MOVE TRA-FECHA (1:4) TO WS-FEC-ANIO
008120          MOVE TRA-FECHA (5:2) TO WS-FEC-MES
008130          MOVE TRA-FECHA (7:2) TO WS-FEC-DIA
008140
008150     *    VALIDA WS-FEC-MES < 3.
008160          IF WS-FEC-MES < 3 THEN
008170             SUBTRACT 1 FROM WS-FEC-ANIO
008180     *    ACTUALIZA WS-FEC-MES.
008190             ADD 12 TO WS-FEC-MES GIVING WS-Z-MES
008200     *    CASO CONTRARIO.
008210          ELSE
008220     *    PASA WS-FEC-MES A WS-Z-MES.
008230             MOVE WS-FEC-MES TO WS-Z-MES
008240          END-IF
008250
008260     *    ACTUALIZA 100.
008270          DIVIDE WS-FEC-ANIO BY 100 GIVING WS-Z-SIGLO
008280     *    CALCULA WS-Z-ANIOSIGLO.
008290          COMPUTE WS-Z-ANIOSIGLO = WS-FEC-ANIO - (WS-Z-SIGLO * 100)
008300
008310     *    CALCULA WS-Z-TERMINO1.
008320          COMPUTE WS-Z-TERMINO1 =
008330             (13 * (WS-Z-MES + 1)) / 5
008340     *    CALCULA WS-Z-TERMINO2.
008350          COMPUTE WS-Z-TERMINO2 =
008360             WS-Z-ANIOSIGLO / 4 + WS-Z-SIGLO / 4
008370
008380     *    CALCULA WS-Z-SUMA-TOTAL.
008390          COMPUTE WS-Z-SUMA-TOTAL =
008400             WS-FEC-DIA + WS-Z-TERMINO1 + WS-Z-ANIOSIGLO
008410                + WS-Z-TERMINO2 + (5 * WS-Z-SIGLO)
008420
008430     *    ACTUALIZA 7.
008440          DIVIDE WS-Z-SUMA-TOTAL BY 7 GIVING WS-Z-COCIENTE
008450                                REMAINDER WS-Z-DIA-SEMANA
008460
008470     *        ZELLER DEVUELVE 0=SABADO ... 6=VIERNES; SE TRASLADA A
008480     *        1=LUNES ... 7=DOMINGO PARA CALZAR CON LA TABLA.
008490          EVALUATE WS-Z-DIA-SEMANA
008500     *    CASO: 0  MOVE 6 TO WS-NUM-DIASEM.
008510             WHEN 0  MOVE 6 TO WS-NUM-DIASEM
008520     *    CASO: 1  MOVE 7 TO WS-NUM-DIASEM.
008530             WHEN 1  MOVE 7 TO WS-NUM-DIASEM
008540     *    CASO: 2  MOVE 1 TO WS-NUM-DIASEM.
008550             WHEN 2  MOVE 1 TO WS-NUM-DIASEM
008560     *    CASO: 3  MOVE 2 TO WS-NUM-DIASEM.
008570             WHEN 3  MOVE 2 TO WS-NUM-DIASEM
008580     *    CASO: 4  MOVE 3 TO WS-NUM-DIASEM.
008590             WHEN 4  MOVE 3 TO WS-NUM-DIASEM
008600     *    CASO: 5  MOVE 4 TO WS-NUM-DIASEM.
008610             WHEN 5  MOVE 4 TO WS-NUM-DIASEM
008620     *    CASO: 6  MOVE 5 TO WS-NUM-DIASEM     END-EVALUATE.
008630             WHEN 6  MOVE 5 TO WS-NUM-DIASEM
008640          END-EVALUATE.
008650
008660      7500-CALC-DIASEM-F. EXIT.
008670
008680     *---- RENDIMIENTO POR MES AAAA-MM (SOLO CERRADAS)
008690      2550-ACUM-MES-I.
008700
008710     *    VALIDA TRA-ANIO-MES-NUM NOT = WS-MES-ANT-NUM.
008720          IF TRA-ANIO-MES-NUM NOT = WS-MES-ANT-NUM THEN
008730     *    VALIDA WS-CANT-MESES < 120.
008740             IF WS-CANT-MESES < 120 THEN
008750     *    ACTUALIZA WS-CANT-MESES.
008760                ADD 1 TO WS-CANT-MESES
008770     *    POSICIONA WS-IX-MES.
008780                SET WS-IX-MES TO WS-CANT-MESES
008790     *    PASA TRA-ANIO-MES-NUM A WS-MES-ANIOMES.
008800                MOVE TRA-ANIO-MES-NUM TO WS-MES-ANIOMES (WS-IX-MES)
008810             END-IF
008820     *    PASA TRA-ANIO-MES-NUM A WS-MES-ANT-NUM.
008830             MOVE TRA-ANIO-MES-NUM TO WS-MES-ANT-NUM
008840          END-IF
008850
008860     *    ACTUALIZA WS-MES-SUMA.
008870          ADD TRA-GAN-PERD TO WS-MES-SUMA (WS-IX-MES)
008880     *    ACTUALIZA WS-MES-CANT.
008890          ADD 1            TO WS-MES-CANT (WS-IX-MES).
008900
008910      2550-ACUM-MES-F. EXIT.
008920
008930     *---- MANTIENE LA TABLA DE LAS 5 MAYORES GANANCIAS
008940      2650-TOP-GANADOR-I.
008950
008960     *    VALIDA TRA-GAN-PERD <= ZEROS.
008970          IF TRA-GAN-PERD <= ZEROS THEN
008980     *    GO TO 2650-TOP-GANADOR-F     END-IF.
008990             GO TO 2650-TOP-GANADOR-F
009000          END-IF
009010
009020     *    VALIDA WS-CANT-TOP-GANA < 5.
009030          IF WS-CANT-TOP-GANA < 5 THEN
009040     *    ACTUALIZA WS-CANT-TOP-GANA.
009050             ADD 1 TO WS-CANT-TOP-GANA
009060     *    POSICIONA WS-IX-GAN.
009070             SET WS-IX-GAN TO WS-CANT-TOP-GANA
009080     *    PASA TRA-FECHA A WS-GAN-FECHA.
009090             MOVE TRA-FECHA    TO WS-GAN-FECHA    (WS-IX-GAN)
009100     *    PASA TRA-SIMBOLO A WS-GAN-SIMBOLO.
009110             MOVE TRA-SIMBOLO  TO WS-GAN-SIMBOLO  (WS-IX-GAN)
009120     *    PASA TRA-GAN-PERD A WS-GAN-PNL.
009130             MOVE TRA-GAN-PERD TO WS-GAN-PNL      (WS-IX-GAN)
009140     *    PASA TRA-COMISION A WS-GAN-COMISION.
009150             MOVE TRA-COMISION TO WS-GAN-COMISION (WS-IX-GAN)
009160     *    SE INVOCA 2655-ORDENAR-GANADOR.
009170             PERFORM 2655-ORDENAR-GANADOR-I THRU 2655-ORDENAR-GANADOR-F
009180     *    CASO CONTRARIO.
009190          ELSE
009200     *    VALIDA TRA-GAN-PERD > WS-GAN-PNL (5).
009210             IF TRA-GAN-PERD > WS-GAN-PNL (5) THEN
009220     *    PASA TRA-FECHA A WS-GAN-FECHA.
009230                MOVE TRA-FECHA    TO WS-GAN-FECHA    (5)
009240     *    PASA TRA-SIMBOLO A WS-GAN-SIMBOLO.
009250                MOVE TRA-SIMBOLO  TO WS-GAN-SIMBOLO  (5)
009260     *    PASA TRA-GAN-PERD A WS-GAN-PNL.
009270                MOVE TRA-GAN-PERD TO WS-GAN-PNL      (5)
009280     *    PASA TRA-COMISION A WS-GAN-COMISION.
009290                MOVE TRA-COMISION TO WS-GAN-COMISION (5)
009300     *    SE INVOCA 2655-ORDENAR-GANADOR.
009310                PERFORM 2655-ORDENAR-GANADOR-I
009320                   THRU 2655-ORDENAR-GANADOR-F
009330             END-IF
009340          END-IF.
009350
009360      2650-TOP-GANADOR-F. EXIT.
009370
009380     *---- BURBUJA DESCENDENTE DE 5 ELEMENTOS (VER EJERCICIO DE BURBUJEO)
009390      2655-ORDENAR-GANADOR-I.
009400
009410     *    INICIALIZA WS-BURBUJA-CONTINUA.
009420          SET WS-BURBUJA-CONTINUA TO TRUE
009430
009440     *    SE INVOCA 2656-PASADA-GANADOR.
009450          PERFORM 2656-PASADA-GANADOR-I THRU 2656-PASADA-GANADOR-F
009460             VARYING WS-IX-ORD-1 FROM 1 BY 1
009470             UNTIL WS-IX-ORD-1 > 4
009480                OR WS-BURBUJA-TERMINO.
009490
009500      2655-ORDENAR-GANADOR-F. EXIT.
009510
009520      2656-PASADA-GANADOR-I.
009530
009540     *    INICIALIZA WS-BURBUJA-TERMINO.
009550          SET WS-BURBUJA-TERMINO TO TRUE
009560     *    VALIDA LA CONDICION.
009570          IF WS-GAN-PNL (WS-IX-ORD-1) < WS-GAN-PNL (WS-IX-ORD-1 + 1) THEN
009580             MOVE WS-GAN-FECHA    (WS-IX-ORD-1) TO WS-SIM-TEMP
009590             MOVE WS-GAN-FECHA    (WS-IX-ORD-1 + 1)
009600                                             TO WS-GAN-FECHA (WS-IX-ORD-1)
009610     *    PASA WS-SIM-TEMP A WS-GAN-FECHA.
009620             MOVE WS-SIM-TEMP     TO WS-GAN-FECHA (WS-IX-ORD-1 + 1)
009630
009640             MOVE WS-GAN-SIMBOLO  (WS-IX-ORD-1) TO WS-SIM-TEMP
009650             MOVE WS-GAN-SIMBOLO  (WS-IX-ORD-1 + 1)
009660                                           TO WS-GAN-SIMBOLO (WS-IX-ORD-1)
009670     *    PASA WS-SIM-TEMP A WS-GAN-SIMBOLO.
009680             MOVE WS-SIM-TEMP     TO WS-GAN-SIMBOLO (WS-IX-ORD-1 + 1)
009690
009700             MOVE WS-GAN-PNL      (WS-IX-ORD-1) TO WS-ABS-1
009710             MOVE WS-GAN-PNL      (WS-IX-ORD-1 + 1)
009720                                               TO WS-GAN-PNL (WS-IX-ORD-1)
009730     *    PASA WS-ABS-1 A WS-GAN-PNL.
009740             MOVE WS-ABS-1        TO WS-GAN-PNL (WS-IX-ORD-1 + 1)
009750
009760             MOVE WS-GAN-COMISION (WS-IX-ORD-1) TO WS-ABS-2
009770             MOVE WS-GAN-COMISION (WS-IX-ORD-1 + 1)
009780                                          TO WS-GAN-COMISION (WS-IX-ORD-1)
009790     *    PASA WS-ABS-2 A WS-GAN-COMISION.
009800             MOVE WS-ABS-2        TO WS-GAN-COMISION (WS-IX-ORD-1 + 1)
009810
009820     *    INICIALIZA WS-BURBUJA-CONTINUA.
009830             SET WS-BURBUJA-CONTINUA TO TRUE
009840          END-IF.
009850
009860      2656-PASADA-GANADOR-F. EXIT.
009870
009880     *---- MANTIENE LA TABLA DE LAS 5 MAYORES PERDIDAS
009890      2660-TOP-PERDEDOR-I.
009900
009910     *    VALIDA TRA-GAN-PERD >= ZEROS.
009920          IF TRA-GAN-PERD >= ZEROS THEN
009930     *    GO TO 2660-TOP-PERDEDOR-F     END-IF.
009940             GO TO 2660-TOP-PERDEDOR-F
009950          END-IF
009960
009970     *    VALIDA WS-CANT-TOP-PIERDE < 5.
009980          IF WS-CANT-TOP-PIERDE < 5 THEN
009990     *    ACTUALIZA WS-CANT-TOP-PIERDE.
010000             ADD 1 TO WS-CANT-TOP-PIERDE
010010     *    POSICIONA WS-IX-PER.
010020             SET WS-IX-PER TO WS-CANT-TOP-PIERDE
010030     *    PASA TRA-FECHA A WS-PER-FECHA.
010040             MOVE TRA-FECHA    TO WS-PER-FECHA    (WS-IX-PER)
010050     *    PASA TRA-SIMBOLO A WS-PER-SIMBOLO.
010060             MOVE TRA-SIMBOLO  TO WS-PER-SIMBOLO  (WS-IX-PER)
010070     *    PASA TRA-GAN-PERD A WS-PER-PNL.
010080             MOVE TRA-GAN-PERD TO WS-PER-PNL      (WS-IX-PER)
010090     *    PASA TRA-COMISION A WS-PER-COMISION.
010100             MOVE TRA-COMISION TO WS-PER-COMISION (WS-IX-PER)
010110     *    SE INVOCA 2665-ORDENAR-PERDEDOR.
010120             PERFORM 2665-ORDENAR-PERDEDOR-I
010130                THRU 2665-ORDENAR-PERDEDOR-F
010140     *    CASO CONTRARIO.
010150          ELSE
010160     *    VALIDA TRA-GAN-PERD < WS-PER-PNL (5).
010170             IF TRA-GAN-PERD < WS-PER-PNL (5) THEN
010180     *    PASA TRA-FECHA A WS-PER-FECHA.
010190                MOVE TRA-FECHA    TO WS-PER-FECHA    (5)
010200     *    PASA TRA-SIMBOLO A WS-PER-SIMBOLO.
010210                MOVE TRA-SIMBOLO  TO WS-PER-SIMBOLO  (5)
010220     *    PASA TRA-GAN-PERD A WS-PER-PNL.
010230                MOVE TRA-GAN-PERD TO WS-PER-PNL      (5)
010240     *    PASA TRA-COMISION A WS-PER-COMISION.
010250                MOVE TRA-COMISION TO WS-PER-COMISION (5)
010260     *    SE INVOCA 2665-ORDENAR-PERDEDOR.
010270                PERFORM 2665-ORDENAR-PERDEDOR-I
010280                   THRU 2665-ORDENAR-PERDEDOR-F
010290             END-IF
010300          END-IF.
010310
010320      2660-TOP-PERDEDOR-F. EXIT.
010330
010340     *---- BURBUJA ASCENDENTE DE 5 ELEMENTOS (MAS NEGATIVO PRIMERO)
010350      2665-ORDENAR-PERDEDOR-I.
010360
010370     *    INICIALIZA WS-BURBUJA-CONTINUA.
010380          SET WS-BURBUJA-CONTINUA TO TRUE
010390
010400     *    SE INVOCA 2666-PASADA-PERDEDOR.
010410          PERFORM 2666-PASADA-PERDEDOR-I THRU 2666-PASADA-PERDEDOR-F
010420             VARYING WS-IX-ORD-1 FROM 1 BY 1
010430             UNTIL WS-IX-ORD-1 > 4
010440                OR WS-BURBUJA-TERMINO.
010450
010460      2665-ORDENAR-PERDEDOR-F. EXIT.
010470
010480      2666-PASADA-PERDEDOR-I.
010490
010500     *    INICIALIZA WS-BURBUJA-TERMINO.
010510          SET WS-BURBUJA-TERMINO TO TRUE
010520     *    VALIDA LA CONDICION.
010530          IF WS-PER-PNL (WS-IX-ORD-1) > WS-PER-PNL (WS-IX-ORD-1 + 1) THEN
010540             MOVE WS-PER-FECHA    (WS-IX-ORD-1) TO WS-SIM-TEMP
010550             MOVE WS-PER-FECHA    (WS-IX-ORD-1 + 1)
010560                                             TO WS-PER-FECHA (WS-IX-ORD-1)
010570     *    PASA WS-SIM-TEMP A WS-PER-FECHA.
010580             MOVE WS-SIM-TEMP     TO WS-PER-FECHA (WS-IX-ORD-1 + 1)
010590
010600             MOVE WS-PER-SIMBOLO  (WS-IX-ORD-1) TO WS-SIM-TEMP
010610             MOVE WS-PER-SIMBOLO  (WS-IX-ORD-1 + 1)
010620                                           TO WS-PER-SIMBOLO (WS-IX-ORD-1)
010630     *    PASA WS-SIM-TEMP A WS-PER-SIMBOLO.
010640             MOVE WS-SIM-TEMP     TO WS-PER-SIMBOLO (WS-IX-ORD-1 + 1)
010650
010660             MOVE WS-PER-PNL      (WS-IX-ORD-1) TO WS-ABS-1
010670             MOVE WS-PER-PNL      (WS-IX-ORD-1 + 1)
010680                                               TO WS-PER-PNL (WS-IX-ORD-1)
010690     *    PASA WS-ABS-1 A WS-PER-PNL.
010700             MOVE WS-ABS-1        TO WS-PER-PNL (WS-IX-ORD-1 + 1)
010710
010720             MOVE WS-PER-COMISION (WS-IX-ORD-1) TO WS-ABS-2
010730             MOVE WS-PER-COMISION (WS-IX-ORD-1 + 1)
010740                                          TO WS-PER-COMISION (WS-IX-ORD-1)
010750     *    PASA WS-ABS-2 A WS-PER-COMISION.
010760             MOVE WS-ABS-2        TO WS-PER-COMISION (WS-IX-ORD-1 + 1)
010770
010780     *    INICIALIZA WS-BURBUJA-CONTINUA.
010790             SET WS-BURBUJA-CONTINUA TO TRUE
010800          END-IF.
010810
010820      2666-PASADA-PERDEDOR-F. EXIT.
010830
010840     *-----------------------------------------------------------------
010850      2100-LEER-I.
010860
010870          READ ENTRADA INTO WS-REG-TRADE
010880
010890          EVALUATE FS-ENTRADA
010900     *    CASO: '00'           CONTINUE.
010910             WHEN '00'
010920                CONTINUE
010930     *    CASO: '10'.
010940             WHEN '10'
010950     *    INICIALIZA WS-FIN-LECTURA.
010960                SET WS-FIN-LECTURA TO TRUE
010970     *    CASO: OTHER.
010980             WHEN OTHER
010990     *    INFORMA: *ERROR EN LECTURA ENTRADA PGMTRANA :.
011000                DISPLAY '*ERROR EN LECTURA ENTRADA PGMTRANA : '
011010                                                      FS-ENTRADA
011020     *    PASA 9999 A RETURN-CODE.
011030                MOVE 9999 TO RETURN-CODE
011040     *    INICIALIZA WS-FIN-LECTURA.
011050                SET WS-FIN-LECTURA TO TRUE
011060          END-EVALUATE.
011070
011080      2100-LEER-F. EXIT.
011090
011100     *=================================================================
011110     *     CALCULOS FINALES, EJECUTADOS UNA SOLA VEZ TERMINADA LA
011120     *     LECTURA, ANTES DE IMPRIMIR EL REPORTE (TK-1105 / TK-1455).
011130     *=================================================================
011140      9000-REPORTE-I.
011150
011160     *    SE INVOCA 9100-CALC-GLOBAL.
011170          PERFORM 9100-CALC-GLOBAL-I      THRU 9100-CALC-GLOBAL-F
011180     *    SE INVOCA 9150-CALC-EQUITY.
011190          PERFORM 9150-CALC-EQUITY-I      THRU 9150-CALC-EQUITY-F
011200     *    SE INVOCA 9200-CALC-CERRADA.
011210          PERFORM 9200-CALC-CERRADA-I     THRU 9200-CALC-CERRADA-F
011220     *    SE INVOCA 9300-CALC-MIEDO.
011230          PERFORM 9300-CALC-MIEDO-I       THRU 9300-CALC-MIEDO-F
011240     *    SE INVOCA 7600-ORDENAR-SIMBOLO.
011250          PERFORM 7600-ORDENAR-SIMBOLO-I  THRU 7600-ORDENAR-SIMBOLO-F
011260     *    SE INVOCA 7610-CALC-PROMEDIO-SIMBOLO.
011270          PERFORM 7610-CALC-PROMEDIO-SIMBOLO-I
011280             THRU 7610-CALC-PROMEDIO-SIMBOLO-F
011290     *    SE INVOCA 9400-GENERAR-INSIGHTS.
011300          PERFORM 9400-GENERAR-INSIGHTS-I THRU 9400-GENERAR-INSIGHTS-F
011310
011320     *    SE INVOCA 8100-RPT-GLOBAL.
011330          PERFORM 8100-RPT-GLOBAL-I       THRU 8100-RPT-GLOBAL-F
011340     *    SE INVOCA 8200-RPT-EQUITY.
011350          PERFORM 8200-RPT-EQUITY-I       THRU 8200-RPT-EQUITY-F
011360     *    SE INVOCA 8300-RPT-CERRADA.
011370          PERFORM 8300-RPT-CERRADA-I      THRU 8300-RPT-CERRADA-F
011380     *    SE INVOCA 8400-RPT-SIMBOLO.
011390          PERFORM 8400-RPT-SIMBOLO-I      THRU 8400-RPT-SIMBOLO-F
011400     *    SE INVOCA 8500-RPT-DIASEM.
011410          PERFORM 8500-RPT-DIASEM-I       THRU 8500-RPT-DIASEM-F
011420     *    SE INVOCA 8600-RPT-MES.
011430          PERFORM 8600-RPT-MES-I          THRU 8600-RPT-MES-F
011440     *    SE INVOCA 8700-RPT-GRADO.
011450          PERFORM 8700-RPT-GRADO-I        THRU 8700-RPT-GRADO-F
011460     *    SE INVOCA 8800-RPT-TOP.
011470          PERFORM 8800-RPT-TOP-I          THRU 8800-RPT-TOP-F
011480     *    SE INVOCA 8900-RPT-INSIGHTS.
011490          PERFORM 8900-RPT-INSIGHTS-I     THRU 8900-RPT-INSIGHTS-F.
011500
011510      9000-REPORTE-F. EXIT.
011520
011530     *---- PORCENTAJE DE COMISION Y COMISION PROMEDIO
011540      9100-CALC-GLOBAL-I.
011550
011560     *    PASA WS-TOTAL-COMISION A WS-ABS-1.
011570          MOVE WS-TOTAL-COMISION TO WS-ABS-1
011580     *    VALIDA WS-ABS-1 < ZEROS.
011590          IF WS-ABS-1 < ZEROS THEN
011600     *    ACTUALIZA -1.
011610             MULTIPLY WS-ABS-1 BY -1 GIVING WS-ABS-1
011620          END-IF
011630     *    PASA WS-TOTAL-PNL-NETO A WS-ABS-2.
011640          MOVE WS-TOTAL-PNL-NETO TO WS-ABS-2
011650     *    VALIDA WS-ABS-2 < ZEROS.
011660          IF WS-ABS-2 < ZEROS THEN
011670     *    ACTUALIZA -1.
011680             MULTIPLY WS-ABS-2 BY -1 GIVING WS-ABS-2
011690          END-IF
011700
011710     *    VALIDA WS-ABS-2 = ZEROS.
011720          IF WS-ABS-2 = ZEROS THEN
011730     *    PASA ZEROS A WS-COMISION-PORC.
011740             MOVE ZEROS TO WS-COMISION-PORC
011750     *    CASO CONTRARIO.
011760          ELSE
011770     *    CALCULA WS-COMISION-PORC.
011780             COMPUTE WS-COMISION-PORC ROUNDED =
011790                (WS-ABS-1 / WS-ABS-2) * 100
011800          END-IF
011810
011820     *    VALIDA WS-TOTAL-REGISTROS = ZEROS.
011830          IF WS-TOTAL-REGISTROS = ZEROS THEN
011840     *    PASA ZEROS A WS-COMISION-PROMEDIO.
011850             MOVE ZEROS TO WS-COMISION-PROMEDIO
011860     *    CASO CONTRARIO.
011870          ELSE
011880     *    CALCULA WS-COMISION-PROMEDIO.
011890             COMPUTE WS-COMISION-PROMEDIO ROUNDED =
011900                WS-TOTAL-COMISION / WS-TOTAL-REGISTROS
011910          END-IF.
011920
011930      9100-CALC-GLOBAL-F. EXIT.
011940
011950     *---- CURVA DE EQUITY: EQUITY, MAXIMO CORRIDO, DRAWDOWN Y DURACION
011960      9150-CALC-EQUITY-I.
011970
011980     *    PASA ZEROS A WS-MAX-RUNMAX.
011990          MOVE ZEROS TO WS-MAX-RUNMAX
012000     *    PASA ZEROS A WS-MAX-DRAWDOWN.
012010          MOVE ZEROS TO WS-MAX-DRAWDOWN
012020     *    PASA ZEROS A WS-RACHA-DD-ACTUAL.
012030          MOVE ZEROS TO WS-RACHA-DD-ACTUAL
012040     *    PASA ZEROS A WS-MAX-DD-DURACION.
012050          MOVE ZEROS TO WS-MAX-DD-DURACION
012060
012070     *    SE INVOCA 9160-CALC-EQUITY-DET.
012080          PERFORM 9160-CALC-EQUITY-DET-I THRU 9160-CALC-EQUITY-DET-F
012090             VARYING WS-IX-DIA FROM 1 BY 1
012100             UNTIL WS-IX-DIA > WS-CANT-DIAS
012110
012120     *    VALIDA WS-MAX-RUNMAX > ZEROS.
012130          IF WS-MAX-RUNMAX > ZEROS THEN
012140     *    CALCULA WS-MAX-DRAWDOWN-PCT.
012150             COMPUTE WS-MAX-DRAWDOWN-PCT ROUNDED =
012160                (WS-MAX-DRAWDOWN / WS-MAX-RUNMAX) * 100
012170     *    CASO CONTRARIO.
012180          ELSE
012190     *    PASA ZEROS A WS-MAX-DRAWDOWN-PCT.
012200             MOVE ZEROS TO WS-MAX-DRAWDOWN-PCT
012210          END-IF.
012220
012230      9150-CALC-EQUITY-F. EXIT.
012240
012250      9160-CALC-EQUITY-DET-I.
012260
012270     *    VALIDA WS-IX-DIA = 1.
012280          IF WS-IX-DIA = 1 THEN
012290             MOVE WS-DIA-NETO (1) TO WS-DIA-EQUITY (1)
012300     *    CASO CONTRARIO.
012310          ELSE
012320     *    CALCULA WS-DIA-EQUITY.
012330             COMPUTE WS-DIA-EQUITY (WS-IX-DIA) =
012340                WS-DIA-EQUITY (WS-IX-DIA - 1) + WS-DIA-NETO (WS-IX-DIA)
012350          END-IF
012360
012370     *    VALIDA WS-DIA-EQUITY (WS-IX-DIA) > WS-MAX-RUNMAX.
012380          IF WS-DIA-EQUITY (WS-IX-DIA) > WS-MAX-RUNMAX THEN
012390             MOVE WS-DIA-EQUITY (WS-IX-DIA) TO WS-MAX-RUNMAX
012400          END-IF
012410     *    PASA WS-MAX-RUNMAX A WS-DIA-RUNMAX.
012420          MOVE WS-MAX-RUNMAX TO WS-DIA-RUNMAX (WS-IX-DIA)
012430
012440     *    CALCULA WS-DIA-DRAWDOWN.
012450          COMPUTE WS-DIA-DRAWDOWN (WS-IX-DIA) =
012460             WS-DIA-EQUITY (WS-IX-DIA) - WS-DIA-RUNMAX (WS-IX-DIA)
012470
012480     *    VALIDA WS-DIA-DRAWDOWN (WS-IX-DIA) < ZEROS.
012490          IF WS-DIA-DRAWDOWN (WS-IX-DIA) < ZEROS THEN
012500     *    ACTUALIZA WS-RACHA-DD-ACTUAL.
012510             ADD 1 TO WS-RACHA-DD-ACTUAL
012520     *    VALIDA WS-RACHA-DD-ACTUAL > WS-MAX-DD-DURACION.
012530             IF WS-RACHA-DD-ACTUAL > WS-MAX-DD-DURACION THEN
012540     *    PASA WS-RACHA-DD-ACTUAL A WS-MAX-DD-DURACION.
012550                MOVE WS-RACHA-DD-ACTUAL TO WS-MAX-DD-DURACION
012560             END-IF
012570     *    CASO CONTRARIO.
012580          ELSE
012590     *    PASA ZEROS A WS-RACHA-DD-ACTUAL.
012600             MOVE ZEROS TO WS-RACHA-DD-ACTUAL
012610          END-IF
012620
012630     *    VALIDA LA CONDICION.
012640          IF WS-DIA-DRAWDOWN (WS-IX-DIA) < WS-MAX-DRAWDOWN THEN
012650             MOVE WS-DIA-DRAWDOWN (WS-IX-DIA) TO WS-MAX-DRAWDOWN
012660          END-IF.
012670
012680      9160-CALC-EQUITY-DET-F. EXIT.
012690
012700     *---- METRICAS DE OPERACIONES CERRADAS (WIN RATE, FACTOR, R/R, ETC)
012710      9200-CALC-CERRADA-I.
012720
012730     *    VALIDA WS-TOTAL-CERRADAS = ZEROS.
012740          IF WS-TOTAL-CERRADAS = ZEROS THEN
012750     *    GO TO 9200-CALC-CERRADA-F     END-IF.
012760             GO TO 9200-CALC-CERRADA-F
012770          END-IF
012780
012790     *    CALCULA WS-TASA-GANADORA.
012800          COMPUTE WS-TASA-GANADORA ROUNDED =
012810             (WS-NUM-GANADAS / WS-TOTAL-CERRADAS) * 100
012820
012830     *    VALIDA WS-NUM-GANADAS = ZEROS.
012840          IF WS-NUM-GANADAS = ZEROS THEN
012850     *    PASA ZEROS A WS-PROMEDIO-GANA.
012860             MOVE ZEROS TO WS-PROMEDIO-GANA
012870     *    CASO CONTRARIO.
012880          ELSE
012890     *    CALCULA WS-PROMEDIO-GANA.
012900             COMPUTE WS-PROMEDIO-GANA ROUNDED =
012910                WS-SUMA-GANADAS / WS-NUM-GANADAS
012920          END-IF
012930
012940     *    VALIDA WS-NUM-PERDIDAS = ZEROS.
012950          IF WS-NUM-PERDIDAS = ZEROS THEN
012960     *    PASA ZEROS A WS-PROMEDIO-PIERDE.
012970             MOVE ZEROS TO WS-PROMEDIO-PIERDE
012980     *    CASO CONTRARIO.
012990          ELSE
013000     *    CALCULA WS-PROMEDIO-PIERDE.
013010             COMPUTE WS-PROMEDIO-PIERDE ROUNDED =
013020                WS-SUMA-PERDIDAS / WS-NUM-PERDIDAS
013030          END-IF
013040
013050     *    PASA WS-SUMA-PERDIDAS A WS-ABS-1.
013060          MOVE WS-SUMA-PERDIDAS TO WS-ABS-1
013070     *    VALIDA WS-ABS-1 < ZEROS.
013080          IF WS-ABS-1 < ZEROS THEN
013090     *    ACTUALIZA -1.
013100             MULTIPLY WS-ABS-1 BY -1 GIVING WS-ABS-1
013110          END-IF
013120
013130     *    VALIDA WS-ABS-1 = ZEROS.
013140          IF WS-ABS-1 = ZEROS THEN
013150     *    INICIALIZA WS-FACTOR-INFINITO-SI.
013160             SET WS-FACTOR-INFINITO-SI TO TRUE
013170     *    PASA 999999.99 A WS-FACTOR-GANANCIA.
013180             MOVE 999999.99 TO WS-FACTOR-GANANCIA
013190     *    CASO CONTRARIO.
013200          ELSE
013210     *    LINEA: N.
013220             MOVE 'N' TO WS-FACTOR-ES-INF
013230     *    CALCULA WS-FACTOR-GANANCIA.
013240             COMPUTE WS-FACTOR-GANANCIA ROUNDED =
013250                WS-SUMA-GANADAS / WS-ABS-1
013260          END-IF
013270
013280     *    PASA WS-PROMEDIO-PIERDE A WS-ABS-2.
013290          MOVE WS-PROMEDIO-PIERDE TO WS-ABS-2
013300     *    VALIDA WS-ABS-2 < ZEROS.
013310          IF WS-ABS-2 < ZEROS THEN
013320     *    ACTUALIZA -1.
013330             MULTIPLY WS-ABS-2 BY -1 GIVING WS-ABS-2
013340          END-IF
013350     *    VALIDA WS-ABS-2 = ZEROS.
013360          IF WS-ABS-2 = ZEROS THEN
013370     *    PASA ZEROS A WS-RATIO-RR.
013380             MOVE ZEROS TO WS-RATIO-RR
013390     *    CASO CONTRARIO.
013400          ELSE
013410     *    CALCULA WS-RATIO-RR.
013420             COMPUTE WS-RATIO-RR ROUNDED =
013430                WS-PROMEDIO-GANA / WS-ABS-2
013440          END-IF
013450
013460     *    CALCULA WS-EXPECTATIVA.
013470          COMPUTE WS-EXPECTATIVA ROUNDED =
013480             ((WS-TASA-GANADORA / 100) * WS-PROMEDIO-GANA) +
013490             ((1 - (WS-TASA-GANADORA / 100)) * WS-PROMEDIO-PIERDE).
013500
013510      9200-CALC-CERRADA-F. EXIT.
013520
013530     *---- INDICE DE MIEDO: SEGUNDO RECORRIDO SOBRE GANADORAS CHICAS
013540      9300-CALC-MIEDO-I.
013550
013560     *    VALIDA LA CONDICION.
013570          IF WS-NUM-GANADAS = ZEROS
013580             OR WS-PROMEDIO-GANA NOT > ZEROS THEN
013590     *    PASA ZEROS A WS-INDICE-MIEDO.
013600             MOVE ZEROS TO WS-INDICE-MIEDO
013610     *    GO TO 9300-CALC-MIEDO-F     END-IF.
013620             GO TO 9300-CALC-MIEDO-F
013630          END-IF
013640
013650     *    CALCULA WS-UMBRAL-GANA-CHICA.
013660          COMPUTE WS-UMBRAL-GANA-CHICA ROUNDED =
013670             WS-PROMEDIO-GANA * 0.3
013680
013690     *    PASA ZEROS A WS-CANT-GANA-CHICA.
013700          MOVE ZEROS TO WS-CANT-GANA-CHICA
013710
013720     *    SE INVOCA 9310-CALC-MIEDO-DET.
013730          PERFORM 9310-CALC-MIEDO-DET-I THRU 9310-CALC-MIEDO-DET-F
013740             VARYING WS-IX-GANA FROM 1 BY 1
013750             UNTIL WS-IX-GANA > WS-NUM-GANADAS
013760                OR WS-IX-GANA > 5000
013770
013780     *    CALCULA WS-INDICE-MIEDO.
013790          COMPUTE WS-INDICE-MIEDO ROUNDED =
013800             (WS-CANT-GANA-CHICA / WS-NUM-GANADAS) * 100.
013810
013820      9300-CALC-MIEDO-F. EXIT.
013830
013840      9310-CALC-MIEDO-DET-I.
013850
013860     *    VALIDA LA CONDICION.
013870          IF WS-GANA-PNL-OCR (WS-IX-GANA) < WS-UMBRAL-GANA-CHICA THEN
013880     *    ACTUALIZA WS-CANT-GANA-CHICA.
013890             ADD 1 TO WS-CANT-GANA-CHICA
013900          END-IF.
013910
013920      9310-CALC-MIEDO-DET-F. EXIT.
013930
013940     *---- ORDENA LA TABLA DE SIMBOLOS DESCENDENTE POR NETO (BURBUJEO)
013950     *     RESTATE DEL EJERCICIO DE CLASE DE ORDENAMIENTO POR BURBUJA,
013960     *     ADAPTADO A LA CONVENCION DE SWITCH 88 DEL PROGRAMA (TK-1741).
013970      7600-ORDENAR-SIMBOLO-I.
013980
013990     *    VALIDA WS-CANT-SIMBOLO < 2.
014000          IF WS-CANT-SIMBOLO < 2 THEN
014010     *    GO TO 7600-ORDENAR-SIMBOLO-F     END-IF.
014020             GO TO 7600-ORDENAR-SIMBOLO-F
014030          END-IF
014040
014050     *    INICIALIZA WS-BURBUJA-CONTINUA.
014060          SET WS-BURBUJA-CONTINUA TO TRUE
014070
014080     *    SE INVOCA 7610-PASADA-SIMBOLO.
014090          PERFORM 7610-PASADA-SIMBOLO-I THRU 7610-PASADA-SIMBOLO-F
014100             UNTIL WS-BURBUJA-TERMINO.
014110
014120      7600-ORDENAR-SIMBOLO-F. EXIT.
014130
014140      7610-PASADA-SIMBOLO-I.
014150
014160     *    INICIALIZA WS-BURBUJA-TERMINO.
014170          SET WS-BURBUJA-TERMINO TO TRUE
014180
014190     *    SE INVOCA 7620-COMPARAR-SIMBOLO.
014200          PERFORM 7620-COMPARAR-SIMBOLO-I THRU 7620-COMPARAR-SIMBOLO-F
014210             VARYING WS-IX-ORD-1 FROM 1 BY 1
014220             UNTIL WS-IX-ORD-1 > WS-CANT-SIMBOLO - 1.
014230
014240      7610-PASADA-SIMBOLO-F. EXIT.
014250
014260      7620-COMPARAR-SIMBOLO-I.
014270
014280     *    VALIDA LA CONDICION.
014290          IF WS-SIM-NETO (WS-IX-ORD-1) <
014300                          WS-SIM-NETO (WS-IX-ORD-1 + 1) THEN
014310     *    SE INVOCA 7630-INTERCAMBIAR-SIMBOLO.
014320             PERFORM 7630-INTERCAMBIAR-SIMBOLO-I
014330                THRU 7630-INTERCAMBIAR-SIMBOLO-F
014340     *    INICIALIZA WS-BURBUJA-CONTINUA.
014350             SET WS-BURBUJA-CONTINUA TO TRUE
014360          END-IF.
014370
014380      7620-COMPARAR-SIMBOLO-F. EXIT.
014390
014400     *---- INTERCAMBIO DE LAS 12 COLUMNAS DE LA FILA DE SIMBOLO
014410      7630-INTERCAMBIAR-SIMBOLO-I.
014420
014430          MOVE WS-SIM-OCR (WS-IX-ORD-1)     TO WS-SIM-TEMP-FILA
014440          MOVE WS-SIM-OCR (WS-IX-ORD-1 + 1) TO WS-SIM-OCR (WS-IX-ORD-1)
014450     *    PASA WS-SIM-TEMP-FILA A WS-SIM-OCR.
014460          MOVE WS-SIM-TEMP-FILA TO
014470                          WS-SIM-OCR (WS-IX-ORD-1 + 1).
014480
014490      7630-INTERCAMBIAR-SIMBOLO-F. EXIT.
014500
014510     *---- PROMEDIO, TASA GANADORA Y BANDERA DE POSICION ABIERTA
014520     *     POR SIMBOLO, CALCULADOS DESPUES DE ORDENAR (NO AFECTAN EL ORDEN
014530     *     PORQUE EL ORDEN ES POR WS-SIM-NETO, YA CARGADO).
014540      7610-CALC-PROMEDIO-SIMBOLO-I.
014550
014560     *    SE INVOCA 7611-CALC-PROMEDIO-DET.
014570          PERFORM 7611-CALC-PROMEDIO-DET-I THRU 7611-CALC-PROMEDIO-DET-F
014580             VARYING WS-IX-SIM FROM 1 BY 1
014590             UNTIL WS-IX-SIM > WS-CANT-SIMBOLO.
014600
014610      7610-CALC-PROMEDIO-SIMBOLO-F. EXIT.
014620
014630      7611-CALC-PROMEDIO-DET-I.
014640
014650     *    VALIDA WS-SIM-CERRADAS (WS-IX-SIM) = ZEROS.
014660          IF WS-SIM-CERRADAS (WS-IX-SIM) = ZEROS THEN
014670     *    PASA ZEROS A WS-SIM-PROMEDIO.
014680             MOVE ZEROS TO WS-SIM-PROMEDIO  (WS-IX-SIM)
014690     *    PASA ZEROS A WS-SIM-TASA-GANA.
014700             MOVE ZEROS TO WS-SIM-TASA-GANA (WS-IX-SIM)
014710     *    CASO CONTRARIO.
014720          ELSE
014730     *    CALCULA WS-SIM-PROMEDIO.
014740             COMPUTE WS-SIM-PROMEDIO (WS-IX-SIM) ROUNDED =
014750                WS-SIM-NETO (WS-IX-SIM) / WS-SIM-CERRADAS (WS-IX-SIM)
014760     *    CALCULA WS-SIM-TASA-GANA.
014770             COMPUTE WS-SIM-TASA-GANA (WS-IX-SIM) ROUNDED =
014780                (WS-SIM-GANADAS (WS-IX-SIM) /
014790                 WS-SIM-CERRADAS (WS-IX-SIM)) * 100
014800          END-IF
014810
014820     *    VALIDA WS-SIM-POS-ABIERTA (WS-IX-SIM) > ZEROS.
014830          IF WS-SIM-POS-ABIERTA (WS-IX-SIM) > ZEROS THEN
014840     *    LINEA: Y.
014850             MOVE 'Y' TO WS-SIM-TIENE-POS (WS-IX-SIM)
014860     *    CASO CONTRARIO.
014870          ELSE
014880     *    LINEA: N.
014890             MOVE 'N' TO WS-SIM-TIENE-POS (WS-IX-SIM)
014900          END-IF.
014910
014920      7611-CALC-PROMEDIO-DET-F. EXIT.
014930
014940     *=================================================================
014950     *     MENSAJES DE ALERTA (INSIGHTS), EN EL ORDEN EXACTO DE LAS
014960     *     REGLAS DEL NEGOCIO (TK-1455).
014970     *=================================================================
014980      9400-GENERAR-INSIGHTS-I.
014990
015000     *    PASA ZEROS A WS-CANT-INSIGHT.
015010          MOVE ZEROS TO WS-CANT-INSIGHT
015020
015030     *    VALIDA WS-TASA-GANADORA < 40.
015040          IF WS-TASA-GANADORA < 40 THEN
015050     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015060             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015070     *    LINEA: LOW WIN RATE (<40%). IMPROVE TRADE SELECTION..
015080             MOVE 'LOW WIN RATE (<40%). IMPROVE TRADE SELECTION.'
015090                TO WS-INS-OCR (WS-IX-INS)
015100     *    CASO CONTRARIO.
015110          ELSE
015120     *    VALIDA WS-TASA-GANADORA > 70.
015130             IF WS-TASA-GANADORA > 70 THEN
015140     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015150                PERFORM 9410-AGREGAR-INSIGHT-I
015160                   THRU 9410-AGREGAR-INSIGHT-F
015170     *    LINEA: HIGH WIN RATE (>70%). GOOD TRADE SELECTION..
015180                MOVE 'HIGH WIN RATE (>70%). GOOD TRADE SELECTION.'
015190                   TO WS-INS-OCR (WS-IX-INS)
015200             END-IF
015210          END-IF
015220
015230     *    VALIDA LA CONDICION.
015240          IF WS-PROMEDIO-GANA > ZEROS AND WS-PROMEDIO-PIERDE < ZEROS THEN
015250     *    VALIDA WS-RATIO-RR < 1.5.
015260             IF WS-RATIO-RR < 1.5 THEN
015270     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015280                PERFORM 9410-AGREGAR-INSIGHT-I
015290                   THRU 9410-AGREGAR-INSIGHT-F
015300     *    LINEA: RISK/REWARD BELOW 1.5:1. LOSSES TOO LARGE..
015310                MOVE 'RISK/REWARD BELOW 1.5:1. LOSSES TOO LARGE.'
015320                   TO WS-INS-OCR (WS-IX-INS)
015330     *    CASO CONTRARIO.
015340             ELSE
015350     *    VALIDA WS-RATIO-RR > 2.5.
015360                IF WS-RATIO-RR > 2.5 THEN
015370     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015380                   PERFORM 9410-AGREGAR-INSIGHT-I
015390                      THRU 9410-AGREGAR-INSIGHT-F
015400     *    LINEA: EXCELLENT RISK/REWARD (>2.5:1)..
015410                   MOVE 'EXCELLENT RISK/REWARD (>2.5:1).'
015420                      TO WS-INS-OCR (WS-IX-INS)
015430                END-IF
015440             END-IF
015450          END-IF
015460
015470     *    VALIDA LA CONDICION.
015480          IF WS-FACTOR-GANANCIA < 1 AND NOT WS-FACTOR-INFINITO-SI THEN
015490     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015500             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015510     *    LINEA: PROFIT FACTOR <1. OVERALL UNPROFITABLE..
015520             MOVE 'PROFIT FACTOR <1. OVERALL UNPROFITABLE.'
015530                TO WS-INS-OCR (WS-IX-INS)
015540     *    CASO CONTRARIO.
015550          ELSE
015560     *    VALIDA WS-FACTOR-GANANCIA > 2.
015570             IF WS-FACTOR-GANANCIA > 2 THEN
015580     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015590                PERFORM 9410-AGREGAR-INSIGHT-I
015600                   THRU 9410-AGREGAR-INSIGHT-F
015610     *    LINEA: STRONG PROFIT FACTOR (>2)..
015620                MOVE 'STRONG PROFIT FACTOR (>2).'
015630                   TO WS-INS-OCR (WS-IX-INS)
015640             END-IF
015650          END-IF
015660
015670     *    VALIDA WS-INDICE-MIEDO > 50.
015680          IF WS-INDICE-MIEDO > 50 THEN
015690     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015700             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015710     *    LINEA: HIGH FEAR INDEX (>50%). CUTTING WINNERS EARLY..
015720             MOVE 'HIGH FEAR INDEX (>50%). CUTTING WINNERS EARLY.'
015730                TO WS-INS-OCR (WS-IX-INS)
015740          END-IF
015750
015760     *    VALIDA WS-COMISION-PORC > 30.
015770          IF WS-COMISION-PORC > 30 THEN
015780     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015790             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015800     *    LINEA: COMMISSIONS EXCEED 30% OF PROFITS..
015810             MOVE 'COMMISSIONS EXCEED 30% OF PROFITS.'
015820                TO WS-INS-OCR (WS-IX-INS)
015830          END-IF
015840
015850     *    VALIDA WS-MAX-RACHA-PIERDE >= 5.
015860          IF WS-MAX-RACHA-PIERDE >= 5 THEN
015870     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015880             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015890     *    PASA WS-MAX-RACHA-PIERDE A IMP-CANTIDAD-05.
015900             MOVE WS-MAX-RACHA-PIERDE TO IMP-CANTIDAD-05
015910             STRING 'LONG LOSING STREAK (' DELIMITED BY SIZE
015920                    IMP-CANTIDAD-05         DELIMITED BY SIZE
015930                    ' TRADES).'             DELIMITED BY SIZE
015940                    INTO WS-INS-OCR (WS-IX-INS)
015950          END-IF
015960
015970     *    SE INVOCA 9410-AGREGAR-INSIGHT.
015980          PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
015990     *    VALIDA WS-EXPECTATIVA > ZEROS.
016000          IF WS-EXPECTATIVA > ZEROS THEN
016010     *    PASA WS-EXPECTATIVA A IMP-IMPORTE-09.
016020             MOVE WS-EXPECTATIVA TO IMP-IMPORTE-09
016030             STRING 'POSITIVE EXPECTANCY ($' DELIMITED BY SIZE
016040                    IMP-IMPORTE-09           DELIMITED BY SIZE
016050                    ' PER TRADE).'           DELIMITED BY SIZE
016060                    INTO WS-INS-OCR (WS-IX-INS)
016070     *    CASO CONTRARIO.
016080          ELSE
016090     *    PASA WS-EXPECTATIVA A IMP-IMPORTE-09.
016100             MOVE WS-EXPECTATIVA TO IMP-IMPORTE-09
016110             STRING 'NEGATIVE EXPECTANCY ($' DELIMITED BY SIZE
016120                    IMP-IMPORTE-09           DELIMITED BY SIZE
016130                    ' PER TRADE).'           DELIMITED BY SIZE
016140                    INTO WS-INS-OCR (WS-IX-INS)
016150          END-IF
016160
016170     *    VALIDA WS-CANT-DIASEM-CON-DATOS > ZEROS.
016180          IF WS-CANT-DIASEM-CON-DATOS > ZEROS THEN
016190     *    SE INVOCA 9410-AGREGAR-INSIGHT.
016200             PERFORM 9410-AGREGAR-INSIGHT-I THRU 9410-AGREGAR-INSIGHT-F
016210             STRING 'BEST DAY: ' DELIMITED BY SIZE
016220                    WS-MEJOR-DIASEM-NOMBRE DELIMITED BY SIZE
016230                    INTO WS-INS-OCR (WS-IX-INS)
016240          END-IF.
016250
016260      9400-GENERAR-INSIGHTS-F. EXIT.
016270
016280      9410-AGREGAR-INSIGHT-I.
016290
016300     *    ACTUALIZA WS-CANT-INSIGHT.
016310          ADD 1 TO WS-CANT-INSIGHT
016320     *    POSICIONA WS-IX-INS.
016330          SET WS-IX-INS TO WS-CANT-INSIGHT.
016340
016350      9410-AGREGAR-INSIGHT-F. EXIT.
016360
016370     *=================================================================
016380     *     IMPRESION DEL REPORTE - SECCIONES 1 A 9, EN ORDEN, 132 COL.
016390     *=================================================================
016400      8100-RPT-GLOBAL-I.
016410
016420     *    PASA 18 A IMP-CUENTA-LINEA.
016430          MOVE 18 TO IMP-CUENTA-LINEA
016440     *    IMPRIME IMP-TITULO.
016450          WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
016460
016470     *    LINEA: 1. GLOBAL FINANCIALS.
016480          MOVE '1. GLOBAL FINANCIALS' TO IMP-SECCION-SUB
016490     *    IMPRIME IMP-SUBTITULO.
016500          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
016510     *    IMPRIME IMP-LINE2.
016520          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
016530
016540     *    PASA SPACES A WS-REG-LISTADO.
016550          MOVE SPACES TO WS-REG-LISTADO
016560     *    LINEA: TOTAL NET P/L.
016570          MOVE 'TOTAL NET P/L:'  TO WS-COL1
016580     *    PASA WS-TOTAL-PNL-NETO A IMP-IMPORTE-11.
016590          MOVE WS-TOTAL-PNL-NETO TO IMP-IMPORTE-11
016600     *    PASA IMP-IMPORTE-11 A WS-COL2.
016610          MOVE IMP-IMPORTE-11    TO WS-COL2
016620     *    IMPRIME WS-REG-LISTADO.
016630          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
016640
016650     *    PASA SPACES A WS-REG-LISTADO.
016660          MOVE SPACES TO WS-REG-LISTADO
016670     *    LINEA: TOTAL FEES.
016680          MOVE 'TOTAL FEES:'    TO WS-COL1
016690     *    PASA WS-TOTAL-COMISION A IMP-IMPORTE-11.
016700          MOVE WS-TOTAL-COMISION TO IMP-IMPORTE-11
016710     *    PASA IMP-IMPORTE-11 A WS-COL2.
016720          MOVE IMP-IMPORTE-11    TO WS-COL2
016730     *    IMPRIME WS-REG-LISTADO.
016740          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
016750
016760     *    PASA SPACES A WS-REG-LISTADO.
016770          MOVE SPACES TO WS-REG-LISTADO
016780     *    LINEA: COMMISSION %.
016790          MOVE 'COMMISSION %:' TO WS-COL1
016800     *    PASA WS-COMISION-PORC A IMP-PORCENTAJE.
016810          MOVE WS-COMISION-PORC TO IMP-PORCENTAJE
016820     *    PASA IMP-PORCENTAJE A WS-COL2.
016830          MOVE IMP-PORCENTAJE    TO WS-COL2
016840     *    IMPRIME WS-REG-LISTADO.
016850          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
016860
016870     *    PASA SPACES A WS-REG-LISTADO.
016880          MOVE SPACES TO WS-REG-LISTADO
016890     *    LINEA: AVG COMMISSION/TRADE.
016900          MOVE 'AVG COMMISSION/TRADE:' TO WS-COL1
016910     *    PASA WS-COMISION-PROMEDIO A IMP-IMPORTE-09.
016920          MOVE WS-COMISION-PROMEDIO TO IMP-IMPORTE-09
016930     *    PASA IMP-IMPORTE-09 A WS-COL2.
016940          MOVE IMP-IMPORTE-09       TO WS-COL2
016950     *    IMPRIME WS-REG-LISTADO.
016960          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
016970
016980     *    PASA SPACES A WS-REG-LISTADO.
016990          MOVE SPACES TO WS-REG-LISTADO
017000     *    LINEA: RECORD COUNT.
017010          MOVE 'RECORD COUNT:' TO WS-COL1
017020     *    PASA WS-TOTAL-REGISTROS A IMP-CANTIDAD-07.
017030          MOVE WS-TOTAL-REGISTROS TO IMP-CANTIDAD-07
017040     *    PASA IMP-CANTIDAD-07 A WS-COL2.
017050          MOVE IMP-CANTIDAD-07    TO WS-COL2
017060     *    IMPRIME WS-REG-LISTADO.
017070          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
017080
017090      8100-RPT-GLOBAL-F. EXIT.
017100
017110     *---- SECCION 2: CURVA DE EQUITY -----------------------------------
017120      8200-RPT-EQUITY-I.
017130
017140     *    IMPRIME IMP-SEPARATE.
017150          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
017160     *    LINEA: 2. EQUITY CURVE.
017170          MOVE '2. EQUITY CURVE' TO IMP-SECCION-SUB
017180     *    IMPRIME IMP-SUBTITULO.
017190          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
017200     *    IMPRIME IMP-LINE2.
017210          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
017220
017230     *    PASA SPACES A WS-REG-LISTADO.
017240          MOVE SPACES TO WS-REG-LISTADO
017250     *    LINEA: DATE.
017260          MOVE 'DATE'      TO WS-COL1
017270     *    LINEA: DAILY NET.
017280          MOVE 'DAILY NET' TO WS-COL2
017290     *    LINEA: EQUITY.
017300          MOVE 'EQUITY'    TO WS-COL3
017310     *    LINEA: RUN MAX.
017320          MOVE 'RUN MAX'   TO WS-COL4
017330     *    LINEA: DRAWDOWN.
017340          MOVE 'DRAWDOWN'  TO WS-COL5
017350     *    IMPRIME WS-REG-LISTADO.
017360          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
017370
017380     *    SE INVOCA 8210-RPT-EQUITY-DET.
017390          PERFORM 8210-RPT-EQUITY-DET-I THRU 8210-RPT-EQUITY-DET-F
017400             VARYING WS-IX-DIA FROM 1 BY 1
017410             UNTIL WS-IX-DIA > WS-CANT-DIAS
017420
017430     *    PASA SPACES A WS-REG-LISTADO.
017440          MOVE SPACES TO WS-REG-LISTADO
017450     *    LINEA: MAX DRAWDOWN.
017460          MOVE 'MAX DRAWDOWN:' TO WS-COL1
017470     *    PASA WS-MAX-DRAWDOWN A IMP-IMPORTE-11.
017480          MOVE WS-MAX-DRAWDOWN TO IMP-IMPORTE-11
017490     *    PASA IMP-IMPORTE-11 A WS-COL2.
017500          MOVE IMP-IMPORTE-11  TO WS-COL2
017510     *    IMPRIME WS-REG-LISTADO.
017520          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
017530
017540     *    PASA SPACES A WS-REG-LISTADO.
017550          MOVE SPACES TO WS-REG-LISTADO
017560     *    LINEA: MAX DRAWDOWN %.
017570          MOVE 'MAX DRAWDOWN %:' TO WS-COL1
017580     *    PASA WS-MAX-DRAWDOWN-PCT A IMP-PORCENTAJE.
017590          MOVE WS-MAX-DRAWDOWN-PCT TO IMP-PORCENTAJE
017600     *    PASA IMP-PORCENTAJE A WS-COL2.
017610          MOVE IMP-PORCENTAJE      TO WS-COL2
017620     *    IMPRIME WS-REG-LISTADO.
017630          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
017640
017650     *    PASA SPACES A WS-REG-LISTADO.
017660          MOVE SPACES TO WS-REG-LISTADO
017670     *    LINEA: MAX DD DURATION (DAYS IN FILE).
017680          MOVE 'MAX DD DURATION (DAYS IN FILE):' TO WS-COL1
017690     *    PASA WS-MAX-DD-DURACION A IMP-CANTIDAD-05.
017700          MOVE WS-MAX-DD-DURACION TO IMP-CANTIDAD-05
017710     *    PASA IMP-CANTIDAD-05 A WS-COL2.
017720          MOVE IMP-CANTIDAD-05    TO WS-COL2
017730     *    IMPRIME WS-REG-LISTADO.
017740          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
017750
017760      8200-RPT-EQUITY-F. EXIT.
017770
017780      8210-RPT-EQUITY-DET-I.
017790
017800     *    VALIDA IMP-CUENTA-LINEA > 54.
017810          IF IMP-CUENTA-LINEA > 54 THEN
017820     *    SE INVOCA 8950-SALTO-PAGINA.
017830             PERFORM 8950-SALTO-PAGINA-I THRU 8950-SALTO-PAGINA-F
017840          END-IF
017850
017860     *    PASA SPACES A WS-REG-LISTADO.
017870          MOVE SPACES TO WS-REG-LISTADO
017880          MOVE WS-DIA-FECHA (WS-IX-DIA) TO WS-COL1
017890          MOVE WS-DIA-NETO   (WS-IX-DIA) TO IMP-IMPORTE-09
017900     *    PASA IMP-IMPORTE-09 A WS-COL2.
017910          MOVE IMP-IMPORTE-09            TO WS-COL2
017920          MOVE WS-DIA-EQUITY (WS-IX-DIA) TO IMP-IMPORTE-11
017930     *    PASA IMP-IMPORTE-11 A WS-COL3.
017940          MOVE IMP-IMPORTE-11            TO WS-COL3
017950          MOVE WS-DIA-RUNMAX  (WS-IX-DIA) TO IMP-IMPORTE-11
017960     *    PASA IMP-IMPORTE-11 A WS-COL4.
017970          MOVE IMP-IMPORTE-11             TO WS-COL4
017980          MOVE WS-DIA-DRAWDOWN (WS-IX-DIA) TO IMP-IMPORTE-11
017990     *    PASA IMP-IMPORTE-11 A WS-COL5.
018000          MOVE IMP-IMPORTE-11              TO WS-COL5
018010     *    IMPRIME WS-REG-LISTADO.
018020          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
018030     *    ACTUALIZA IMP-CUENTA-LINEA.
018040          ADD 1 TO IMP-CUENTA-LINEA.
018050
018060      8210-RPT-EQUITY-DET-F. EXIT.
018070
018080     *---- RUTINA COMUN DE SALTO DE PAGINA (CUALQUIER SECCION LARGA)
018090      8950-SALTO-PAGINA-I.
018100
018110     *    ACTUALIZA IMP-CUENTA-PAGINA.
018120          ADD 1 TO IMP-CUENTA-PAGINA
018130     *    PASA IMP-CUENTA-PAGINA A IMP-PAG-TIT.
018140          MOVE IMP-CUENTA-PAGINA TO IMP-PAG-TIT
018150     *    IMPRIME IMP-TITULO.
018160          WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
018170     *    PASA 1 A IMP-CUENTA-LINEA.
018180          MOVE 1 TO IMP-CUENTA-LINEA.
018190
018200      8950-SALTO-PAGINA-F. EXIT.
018210
018220     *---- SECCION 3: ESTADISTICA DE OPERACIONES CERRADAS
018230      8300-RPT-CERRADA-I.
018240
018250     *    IMPRIME IMP-SEPARATE.
018260          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
018270     *    LINEA: 3. CLOSED TRADE STATISTICS.
018280          MOVE '3. CLOSED TRADE STATISTICS' TO IMP-SECCION-SUB
018290     *    IMPRIME IMP-SUBTITULO.
018300          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
018310     *    IMPRIME IMP-LINE2.
018320          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
018330
018340     *    PASA SPACES A WS-REG-LISTADO.
018350          MOVE SPACES TO WS-REG-LISTADO
018360     *    LINEA: TOTAL CLOSED TRADES.
018370          MOVE 'TOTAL CLOSED TRADES:' TO WS-COL1
018380     *    PASA WS-TOTAL-CERRADAS A IMP-CANTIDAD-07.
018390          MOVE WS-TOTAL-CERRADAS TO IMP-CANTIDAD-07
018400     *    PASA IMP-CANTIDAD-07 A WS-COL2.
018410          MOVE IMP-CANTIDAD-07   TO WS-COL2
018420     *    IMPRIME WS-REG-LISTADO.
018430          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
018440
018450     *    PASA SPACES A WS-REG-LISTADO.
018460          MOVE SPACES TO WS-REG-LISTADO
018470     *    LINEA: WINS.
018480          MOVE 'WINS:' TO WS-COL1
018490     *    PASA WS-NUM-GANADAS A IMP-CANTIDAD-07.
018500          MOVE WS-NUM-GANADAS TO IMP-CANTIDAD-07
018510     *    PASA IMP-CANTIDAD-07 A WS-COL2.
018520          MOVE IMP-CANTIDAD-07 TO WS-COL2
018530     *    LINEA: LOSSES.
018540          MOVE 'LOSSES:' TO WS-COL3
018550     *    PASA WS-NUM-PERDIDAS A IMP-CANTIDAD-07.
018560          MOVE WS-NUM-PERDIDAS TO IMP-CANTIDAD-07
018570     *    PASA IMP-CANTIDAD-07 A WS-COL4.
018580          MOVE IMP-CANTIDAD-07 TO WS-COL4
018590     *    LINEA: BREAKEVEN.
018600          MOVE 'BREAKEVEN:'    TO WS-COL5
018610     *    PASA WS-NUM-BREAKEVEN A IMP-CANTIDAD-07.
018620          MOVE WS-NUM-BREAKEVEN TO IMP-CANTIDAD-07
018630     *    PASA IMP-CANTIDAD-07 A WS-COL6.
018640          MOVE IMP-CANTIDAD-07  TO WS-COL6
018650     *    IMPRIME WS-REG-LISTADO.
018660          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
018670
018680     *    PASA SPACES A WS-REG-LISTADO.
018690          MOVE SPACES TO WS-REG-LISTADO
018700     *    LINEA: WIN RATE.
018710          MOVE 'WIN RATE:' TO WS-COL1
018720     *    PASA WS-TASA-GANADORA A IMP-PORCENTAJE.
018730          MOVE WS-TASA-GANADORA TO IMP-PORCENTAJE
018740     *    PASA IMP-PORCENTAJE A WS-COL2.
018750          MOVE IMP-PORCENTAJE   TO WS-COL2
018760     *    IMPRIME WS-REG-LISTADO.
018770          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
018780
018790     *    PASA SPACES A WS-REG-LISTADO.
018800          MOVE SPACES TO WS-REG-LISTADO
018810     *    LINEA: AVG WIN.
018820          MOVE 'AVG WIN:' TO WS-COL1
018830     *    PASA WS-PROMEDIO-GANA A IMP-IMPORTE-09.
018840          MOVE WS-PROMEDIO-GANA TO IMP-IMPORTE-09
018850     *    PASA IMP-IMPORTE-09 A WS-COL2.
018860          MOVE IMP-IMPORTE-09   TO WS-COL2
018870     *    LINEA: AVG LOSS.
018880          MOVE 'AVG LOSS:' TO WS-COL3
018890     *    PASA WS-PROMEDIO-PIERDE A IMP-IMPORTE-09.
018900          MOVE WS-PROMEDIO-PIERDE TO IMP-IMPORTE-09
018910     *    PASA IMP-IMPORTE-09 A WS-COL4.
018920          MOVE IMP-IMPORTE-09     TO WS-COL4
018930     *    IMPRIME WS-REG-LISTADO.
018940          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
018950
018960     *    PASA SPACES A WS-REG-LISTADO.
018970          MOVE SPACES TO WS-REG-LISTADO
018980     *    LINEA: LARGEST WIN.
018990          MOVE 'LARGEST WIN:' TO WS-COL1
019000     *    PASA WS-MAYOR-GANANCIA A IMP-IMPORTE-09.
019010          MOVE WS-MAYOR-GANANCIA TO IMP-IMPORTE-09
019020     *    PASA IMP-IMPORTE-09 A WS-COL2.
019030          MOVE IMP-IMPORTE-09    TO WS-COL2
019040     *    LINEA: LARGEST LOSS.
019050          MOVE 'LARGEST LOSS:' TO WS-COL3
019060     *    PASA WS-MAYOR-PERDIDA A IMP-IMPORTE-09.
019070          MOVE WS-MAYOR-PERDIDA TO IMP-IMPORTE-09
019080     *    PASA IMP-IMPORTE-09 A WS-COL4.
019090          MOVE IMP-IMPORTE-09   TO WS-COL4
019100     *    IMPRIME WS-REG-LISTADO.
019110          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
019120
019130     *    PASA SPACES A WS-REG-LISTADO.
019140          MOVE SPACES TO WS-REG-LISTADO
019150     *    VALIDA WS-FACTOR-INFINITO-SI.
019160          IF WS-FACTOR-INFINITO-SI THEN
019170     *    LINEA: PROFIT FACTOR: INF.
019180             MOVE 'PROFIT FACTOR: INF' TO WS-COL1
019190     *    CASO CONTRARIO.
019200          ELSE
019210     *    LINEA: PROFIT FACTOR.
019220             MOVE 'PROFIT FACTOR:' TO WS-COL1
019230     *    PASA WS-FACTOR-GANANCIA A IMP-IMPORTE-07.
019240             MOVE WS-FACTOR-GANANCIA TO IMP-IMPORTE-07
019250     *    PASA IMP-IMPORTE-07 A WS-COL2.
019260             MOVE IMP-IMPORTE-07     TO WS-COL2
019270          END-IF
019280     *    IMPRIME WS-REG-LISTADO.
019290          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
019300
019310     *    PASA SPACES A WS-REG-LISTADO.
019320          MOVE SPACES TO WS-REG-LISTADO
019330     *    LINEA: R/R RATIO.
019340          MOVE 'R/R RATIO:' TO WS-COL1
019350     *    PASA WS-RATIO-RR A IMP-IMPORTE-07.
019360          MOVE WS-RATIO-RR  TO IMP-IMPORTE-07
019370     *    PASA IMP-IMPORTE-07 A WS-COL2.
019380          MOVE IMP-IMPORTE-07 TO WS-COL2
019390     *    LINEA: EXPECTANCY.
019400          MOVE 'EXPECTANCY:' TO WS-COL3
019410     *    PASA WS-EXPECTATIVA A IMP-IMPORTE-09.
019420          MOVE WS-EXPECTATIVA TO IMP-IMPORTE-09
019430     *    PASA IMP-IMPORTE-09 A WS-COL4.
019440          MOVE IMP-IMPORTE-09 TO WS-COL4
019450     *    IMPRIME WS-REG-LISTADO.
019460          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
019470
019480     *    PASA SPACES A WS-REG-LISTADO.
019490          MOVE SPACES TO WS-REG-LISTADO
019500     *    LINEA: MAX WIN STREAK.
019510          MOVE 'MAX WIN STREAK:' TO WS-COL1
019520     *    PASA WS-MAX-RACHA-GANA A IMP-CANTIDAD-05.
019530          MOVE WS-MAX-RACHA-GANA TO IMP-CANTIDAD-05
019540     *    PASA IMP-CANTIDAD-05 A WS-COL2.
019550          MOVE IMP-CANTIDAD-05   TO WS-COL2
019560     *    LINEA: MAX LOSS STREAK.
019570          MOVE 'MAX LOSS STREAK:' TO WS-COL3
019580     *    PASA WS-MAX-RACHA-PIERDE A IMP-CANTIDAD-05.
019590          MOVE WS-MAX-RACHA-PIERDE TO IMP-CANTIDAD-05
019600     *    PASA IMP-CANTIDAD-05 A WS-COL4.
019610          MOVE IMP-CANTIDAD-05     TO WS-COL4
019620     *    IMPRIME WS-REG-LISTADO.
019630          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
019640
019650     *    PASA SPACES A WS-REG-LISTADO.
019660          MOVE SPACES TO WS-REG-LISTADO
019670     *    LINEA: FEAR INDEX.
019680          MOVE 'FEAR INDEX:' TO WS-COL1
019690     *    PASA WS-INDICE-MIEDO A IMP-PORCENTAJE.
019700          MOVE WS-INDICE-MIEDO TO IMP-PORCENTAJE
019710     *    PASA IMP-PORCENTAJE A WS-COL2.
019720          MOVE IMP-PORCENTAJE  TO WS-COL2
019730     *    IMPRIME WS-REG-LISTADO.
019740          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
019750
019760      8300-RPT-CERRADA-F. EXIT.
019770
019780     *---- SECCION 4: RENDIMIENTO POR SIMBOLO (YA ORDENADO DESCENDENTE)
019790      8400-RPT-SIMBOLO-I.
019800
019810     *    ---- ENCABEZADO DEL DETALLE POR SIMBOLO (TK-1752) ------------
019820          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
019830          MOVE '4. PER-SYMBOL PERFORMANCE' TO IMP-SECCION-SUB
019840          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
019850          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
019860
019870     *    EL ENCABEZADO SE ARMA SOBRE IMP-SIMBOLO-DET, LA MISMA LINEA
019880     *    QUE USA EL DETALLE (8410), PARA QUE LOS TITULOS QUEDEN
019890     *    ALINEADOS CON LOS VALORES IMPRESOS.
019900          MOVE SPACES TO IMP-SIMBOLO-DET
019910          MOVE 'SYMBOL'   TO IMD-SIMBOLO
019920          MOVE 'TRADES'   TO IMD-TRADES
019930          MOVE 'NET P/L'  TO IMD-NETO
019940          MOVE 'FEES'     TO IMD-FEES
019950          MOVE 'WINS'     TO IMD-GANADAS
019960          MOVE 'LOSSES'   TO IMD-PERDIDAS
019970          MOVE 'WIN%'     TO IMD-WINRATE
019980          MOVE 'BEST'     TO IMD-MEJOR
019990          MOVE 'WORST'    TO IMD-PEOR
020000          MOVE 'OPEN QTY' TO IMD-POS-ABIERTA
020010          MOVE 'OPEN?'    TO IMD-FLAG-ABIERTA
020020          WRITE REG-SALIDA FROM IMP-SIMBOLO-DET AFTER 1
020030
020040          MOVE ZEROS TO WS-SIM-TOTAL-NETO
020050          MOVE ZEROS TO WS-SIM-TOTAL-FEES
020060
020070     *    SE INVOCA 8410-RPT-SIMBOLO-DET, UNA VEZ POR SIMBOLO.
020080          PERFORM 8410-RPT-SIMBOLO-DET-I THRU 8410-RPT-SIMBOLO-DET-F
020090             VARYING WS-IX-SIM FROM 1 BY 1
020100             UNTIL WS-IX-SIM > WS-CANT-SIMBOLO
020110
020120          MOVE SPACES TO WS-REG-LISTADO
020130          MOVE 'GRAND TOTAL:' TO WS-COL1
020140          MOVE WS-SIM-TOTAL-NETO TO IMP-IMPORTE-11
020150          MOVE IMP-IMPORTE-11    TO WS-COL2
020160          MOVE WS-SIM-TOTAL-FEES TO IMP-IMPORTE-09
020170          MOVE IMP-IMPORTE-09    TO WS-COL3
020180          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
020190
020200      8400-RPT-SIMBOLO-F. EXIT.
020210
020220     *    ---- DETALLE DE UN SIMBOLO: TRADES, NETO, FEES, WINS, LOSSES, --
020230     *    WIN RATE, MEJOR Y PEOR TRADE, POSICION ABIERTA.  TK-1752.
020240      8410-RPT-SIMBOLO-DET-I.
020250
020260          IF IMP-CUENTA-LINEA > 54 THEN
020270     *       SE INVOCA 8950-SALTO-PAGINA.
020280             PERFORM 8950-SALTO-PAGINA-I THRU 8950-SALTO-PAGINA-F
020290          END-IF
020300
020310          ADD WS-SIM-NETO (WS-IX-SIM)     TO WS-SIM-TOTAL-NETO
020320          ADD WS-SIM-COMISION (WS-IX-SIM) TO WS-SIM-TOTAL-FEES
020330
020340          MOVE SPACES TO IMP-SIMBOLO-DET
020350          MOVE WS-SIM-SIMBOLO  (WS-IX-SIM) TO IMD-SIMBOLO
020360
020370          MOVE WS-SIM-CERRADAS (WS-IX-SIM) TO IMP-CANTIDAD-05
020380          MOVE IMP-CANTIDAD-05             TO IMD-TRADES
020390
020400          MOVE WS-SIM-NETO     (WS-IX-SIM) TO IMP-IMPORTE-09
020410          MOVE IMP-IMPORTE-09              TO IMD-NETO
020420
020430          MOVE WS-SIM-COMISION (WS-IX-SIM) TO IMP-IMPORTE-07
020440          MOVE IMP-IMPORTE-07              TO IMD-FEES
020450
020460     *    GANADAS, PERDIDAS Y TASA DE GANADORAS DEL SIMBOLO (W01-0850).
020470          MOVE WS-SIM-GANADAS  (WS-IX-SIM) TO IMP-CANTIDAD-05
020480          MOVE IMP-CANTIDAD-05             TO IMD-GANADAS
020490
020500          MOVE WS-SIM-PERDIDAS (WS-IX-SIM) TO IMP-CANTIDAD-05
020510          MOVE IMP-CANTIDAD-05             TO IMD-PERDIDAS
020520
020530          MOVE WS-SIM-TASA-GANA(WS-IX-SIM) TO IMP-PORCENTAJE
020540          MOVE IMP-PORCENTAJE              TO IMD-WINRATE
020550
020560     *    MEJOR Y PEOR TRADE CERRADO DEL SIMBOLO.
020570          MOVE WS-SIM-MEJOR    (WS-IX-SIM) TO IMP-IMPORTE-09
020580          MOVE IMP-IMPORTE-09              TO IMD-MEJOR
020590
020600          MOVE WS-SIM-PEOR     (WS-IX-SIM) TO IMP-IMPORTE-09
020610          MOVE IMP-IMPORTE-09              TO IMD-PEOR
020620
020630     *    POSICION ABIERTA NETA (CON SIGNO) Y BANDERA DE POSICION
020640     *    ABIERTA AL CIERRE DEL ARCHIVO DE TRADES.
020650          MOVE WS-SIM-POS-ABIERTA(WS-IX-SIM) TO IMP-CANTIDAD-07S
020660          MOVE IMP-CANTIDAD-07S               TO IMD-POS-ABIERTA
020670          MOVE WS-SIM-TIENE-POS(WS-IX-SIM)    TO IMD-FLAG-ABIERTA
020680
020690          WRITE REG-SALIDA FROM IMP-SIMBOLO-DET AFTER 1
020700          ADD 1 TO IMP-CUENTA-LINEA.
020710
020720      8410-RPT-SIMBOLO-DET-F. EXIT.
020730
020740
020750     *---- SECCION 5: RENDIMIENTO POR DIA DE LA SEMANA (LUNES..DOMINGO)
020760      8500-RPT-DIASEM-I.
020770
020780     *    IMPRIME IMP-SEPARATE.
020790          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
020800     *    LINEA: 5. DAY-OF-WEEK PERFORMANCE.
020810          MOVE '5. DAY-OF-WEEK PERFORMANCE' TO IMP-SECCION-SUB
020820     *    IMPRIME IMP-SUBTITULO.
020830          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
020840     *    IMPRIME IMP-LINE2.
020850          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
020860
020870     *    PASA SPACES A WS-REG-LISTADO.
020880          MOVE SPACES TO WS-REG-LISTADO
020890     *    LINEA: DAY.
020900          MOVE 'DAY'   TO WS-COL1
020910     *    LINEA: TOTAL P/L.
020920          MOVE 'TOTAL P/L' TO WS-COL2
020930     *    LINEA: AVG P/L.
020940          MOVE 'AVG P/L'   TO WS-COL3
020950     *    LINEA: TRADES.
020960          MOVE 'TRADES'    TO WS-COL4
020970     *    IMPRIME WS-REG-LISTADO.
020980          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
020990
021000     *    PASA ZEROS A WS-CANT-DIASEM-CON-DATOS.
021010          MOVE ZEROS TO WS-CANT-DIASEM-CON-DATOS
021020     *    PASA SPACES A WS-MEJOR-DIASEM-NOMBRE.
021030          MOVE SPACES TO WS-MEJOR-DIASEM-NOMBRE
021040     *    PASA -999999999.99 A WS-MEJOR-DIASEM-SUMA.
021050          MOVE -999999999.99 TO WS-MEJOR-DIASEM-SUMA
021060
021070     *    SE INVOCA 8510-RPT-DIASEM-DET.
021080          PERFORM 8510-RPT-DIASEM-DET-I THRU 8510-RPT-DIASEM-DET-F
021090             VARYING WS-IX-DIASEM FROM 1 BY 1
021100             UNTIL WS-IX-DIASEM > 7.
021110
021120      8500-RPT-DIASEM-F. EXIT.
021130
021140      8510-RPT-DIASEM-DET-I.
021150
021160     *    VALIDA WS-DIASEM-CANT (WS-IX-DIASEM) = ZEROS.
021170          IF WS-DIASEM-CANT (WS-IX-DIASEM) = ZEROS THEN
021180     *    GO TO 8510-RPT-DIASEM-DET-F     END-IF.
021190             GO TO 8510-RPT-DIASEM-DET-F
021200          END-IF
021210
021220     *    ACTUALIZA WS-CANT-DIASEM-CON-DATOS.
021230          ADD 1 TO WS-CANT-DIASEM-CON-DATOS
021240
021250     *    VALIDA LA CONDICION.
021260          IF WS-DIASEM-SUMA (WS-IX-DIASEM) > WS-MEJOR-DIASEM-SUMA THEN
021270             MOVE WS-DIASEM-SUMA   (WS-IX-DIASEM) TO WS-MEJOR-DIASEM-SUMA
021280             MOVE WS-DIASEM-NOMBRE (WS-IX-DIASEM)
021290                                              TO WS-MEJOR-DIASEM-NOMBRE
021300          END-IF
021310
021320     *    CALCULA WS-DIASEM-PROMEDIO.
021330          COMPUTE WS-DIASEM-PROMEDIO ROUNDED =
021340             WS-DIASEM-SUMA (WS-IX-DIASEM) / WS-DIASEM-CANT (WS-IX-DIASEM)
021350
021360     *    PASA SPACES A WS-REG-LISTADO.
021370          MOVE SPACES TO WS-REG-LISTADO
021380          MOVE WS-DIASEM-NOMBRE (WS-IX-DIASEM) TO WS-COL1
021390          MOVE WS-DIASEM-SUMA   (WS-IX-DIASEM) TO IMP-IMPORTE-09
021400     *    PASA IMP-IMPORTE-09 A WS-COL2.
021410          MOVE IMP-IMPORTE-09                  TO WS-COL2
021420     *    PASA WS-DIASEM-PROMEDIO A IMP-IMPORTE-09.
021430          MOVE WS-DIASEM-PROMEDIO               TO IMP-IMPORTE-09
021440     *    PASA IMP-IMPORTE-09 A WS-COL3.
021450          MOVE IMP-IMPORTE-09                  TO WS-COL3
021460          MOVE WS-DIASEM-CANT   (WS-IX-DIASEM)  TO IMP-CANTIDAD-05
021470     *    PASA IMP-CANTIDAD-05 A WS-COL4.
021480          MOVE IMP-CANTIDAD-05                  TO WS-COL4
021490     *    IMPRIME WS-REG-LISTADO.
021500          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
021510
021520      8510-RPT-DIASEM-DET-F. EXIT.
021530
021540     *---- SECCION 6: RENDIMIENTO POR MES (AAAA-MM), ASCENDENTE
021550      8600-RPT-MES-I.
021560
021570     *    IMPRIME IMP-SEPARATE.
021580          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
021590     *    LINEA: 6. MONTHLY PERFORMANCE.
021600          MOVE '6. MONTHLY PERFORMANCE' TO IMP-SECCION-SUB
021610     *    IMPRIME IMP-SUBTITULO.
021620          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
021630     *    IMPRIME IMP-LINE2.
021640          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
021650
021660     *    PASA SPACES A WS-REG-LISTADO.
021670          MOVE SPACES TO WS-REG-LISTADO
021680     *    LINEA: MONTH.
021690          MOVE 'MONTH'   TO WS-COL1
021700     *    LINEA: TOTAL P/L.
021710          MOVE 'TOTAL P/L' TO WS-COL2
021720     *    LINEA: TRADES.
021730          MOVE 'TRADES'    TO WS-COL3
021740     *    IMPRIME WS-REG-LISTADO.
021750          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
021760
021770     *    SE INVOCA 8610-RPT-MES-DET.
021780          PERFORM 8610-RPT-MES-DET-I THRU 8610-RPT-MES-DET-F
021790             VARYING WS-IX-MES FROM 1 BY 1
021800             UNTIL WS-IX-MES > WS-CANT-MESES.
021810
021820      8600-RPT-MES-F. EXIT.
021830
021840      8610-RPT-MES-DET-I.
021850
021860     *    VALIDA IMP-CUENTA-LINEA > 54.
021870          IF IMP-CUENTA-LINEA > 54 THEN
021880     *    SE INVOCA 8950-SALTO-PAGINA.
021890             PERFORM 8950-SALTO-PAGINA-I THRU 8950-SALTO-PAGINA-F
021900          END-IF
021910
021920     *    PASA SPACES A WS-REG-LISTADO.
021930          MOVE SPACES TO WS-REG-LISTADO
021940          MOVE WS-MES-ANIOMES (WS-IX-MES) TO WS-MES-IMP
021950     *    PASA WS-MES-IMP A WS-COL1.
021960          MOVE WS-MES-IMP                 TO WS-COL1
021970          MOVE WS-MES-SUMA (WS-IX-MES)    TO IMP-IMPORTE-09
021980     *    PASA IMP-IMPORTE-09 A WS-COL2.
021990          MOVE IMP-IMPORTE-09             TO WS-COL2
022000          MOVE WS-MES-CANT (WS-IX-MES)    TO IMP-CANTIDAD-05
022010     *    PASA IMP-CANTIDAD-05 A WS-COL3.
022020          MOVE IMP-CANTIDAD-05            TO WS-COL3
022030     *    IMPRIME WS-REG-LISTADO.
022040          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
022050     *    ACTUALIZA IMP-CUENTA-LINEA.
022060          ADD 1 TO IMP-CUENTA-LINEA.
022070
022080      8610-RPT-MES-DET-F. EXIT.
022090
022100     *---- SECCION 7: DISTRIBUCION DE CALIFICACIONES
022110      8700-RPT-GRADO-I.
022120
022130     *    IMPRIME IMP-SEPARATE.
022140          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
022150     *    LINEA: 7. GRADE DISTRIBUTION.
022160          MOVE '7. GRADE DISTRIBUTION' TO IMP-SECCION-SUB
022170     *    IMPRIME IMP-SUBTITULO.
022180          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
022190     *    IMPRIME IMP-LINE2.
022200          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
022210
022220     *    PASA SPACES A WS-REG-LISTADO.
022230          MOVE SPACES TO WS-REG-LISTADO
022240     *    LINEA: A+.
022250          MOVE 'A+:' TO WS-COL1
022260     *    PASA WS-CANT-GRADO-AMAS A IMP-CANTIDAD-07.
022270          MOVE WS-CANT-GRADO-AMAS TO IMP-CANTIDAD-07
022280     *    PASA IMP-CANTIDAD-07 A WS-COL2.
022290          MOVE IMP-CANTIDAD-07    TO WS-COL2
022300     *    LINEA: A.
022310          MOVE 'A :' TO WS-COL3
022320     *    PASA WS-CANT-GRADO-A A IMP-CANTIDAD-07.
022330          MOVE WS-CANT-GRADO-A    TO IMP-CANTIDAD-07
022340     *    PASA IMP-CANTIDAD-07 A WS-COL4.
022350          MOVE IMP-CANTIDAD-07    TO WS-COL4
022360     *    IMPRIME WS-REG-LISTADO.
022370          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
022380
022390     *    PASA SPACES A WS-REG-LISTADO.
022400          MOVE SPACES TO WS-REG-LISTADO
022410     *    LINEA: B.
022420          MOVE 'B :' TO WS-COL1
022430     *    PASA WS-CANT-GRADO-B A IMP-CANTIDAD-07.
022440          MOVE WS-CANT-GRADO-B    TO IMP-CANTIDAD-07
022450     *    PASA IMP-CANTIDAD-07 A WS-COL2.
022460          MOVE IMP-CANTIDAD-07    TO WS-COL2
022470     *    LINEA: C.
022480          MOVE 'C :' TO WS-COL3
022490     *    PASA WS-CANT-GRADO-C A IMP-CANTIDAD-07.
022500          MOVE WS-CANT-GRADO-C    TO IMP-CANTIDAD-07
022510     *    PASA IMP-CANTIDAD-07 A WS-COL4.
022520          MOVE IMP-CANTIDAD-07    TO WS-COL4
022530     *    IMPRIME WS-REG-LISTADO.
022540          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
022550
022560     *    PASA SPACES A WS-REG-LISTADO.
022570          MOVE SPACES TO WS-REG-LISTADO
022580     *    LINEA: D.
022590          MOVE 'D :' TO WS-COL1
022600     *    PASA WS-CANT-GRADO-D A IMP-CANTIDAD-07.
022610          MOVE WS-CANT-GRADO-D    TO IMP-CANTIDAD-07
022620     *    PASA IMP-CANTIDAD-07 A WS-COL2.
022630          MOVE IMP-CANTIDAD-07    TO WS-COL2
022640     *    LINEA: F.
022650          MOVE 'F :' TO WS-COL3
022660     *    PASA WS-CANT-GRADO-F A IMP-CANTIDAD-07.
022670          MOVE WS-CANT-GRADO-F    TO IMP-CANTIDAD-07
022680     *    PASA IMP-CANTIDAD-07 A WS-COL4.
022690          MOVE IMP-CANTIDAD-07    TO WS-COL4
022700     *    IMPRIME WS-REG-LISTADO.
022710          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
022720
022730      8700-RPT-GRADO-F. EXIT.
022740
022750     *---- SECCION 8: TOP 5 GANADORAS / TOP 5 PERDEDORAS
022760      8800-RPT-TOP-I.
022770
022780     *    IMPRIME IMP-SEPARATE.
022790          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
022800     *    LINEA: 8. TOP 5 WINNERS.
022810          MOVE '8. TOP 5 WINNERS' TO IMP-SECCION-SUB
022820     *    IMPRIME IMP-SUBTITULO.
022830          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
022840     *    IMPRIME IMP-LINE2.
022850          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
022860
022870     *    SE INVOCA 8810-RPT-TOP-GANA.
022880          PERFORM 8810-RPT-TOP-GANA-I THRU 8810-RPT-TOP-GANA-F
022890             VARYING WS-IX-GAN FROM 1 BY 1
022900             UNTIL WS-IX-GAN > WS-CANT-TOP-GANA
022910
022920     *    IMPRIME IMP-SEPARATE.
022930          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
022940     *    LINEA: 8. TOP 5 LOSERS.
022950          MOVE '8. TOP 5 LOSERS' TO IMP-SECCION-SUB
022960     *    IMPRIME IMP-SUBTITULO.
022970          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
022980     *    IMPRIME IMP-LINE2.
022990          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
023000
023010     *    SE INVOCA 8820-RPT-TOP-PIERDE.
023020          PERFORM 8820-RPT-TOP-PIERDE-I THRU 8820-RPT-TOP-PIERDE-F
023030             VARYING WS-IX-PER FROM 1 BY 1
023040             UNTIL WS-IX-PER > WS-CANT-TOP-PIERDE.
023050
023060      8800-RPT-TOP-F. EXIT.
023070
023080      8810-RPT-TOP-GANA-I.
023090
023100     *    PASA SPACES A WS-REG-LISTADO.
023110          MOVE SPACES TO WS-REG-LISTADO
023120          MOVE WS-GAN-FECHA   (WS-IX-GAN) TO WS-COL1
023130          MOVE WS-GAN-SIMBOLO (WS-IX-GAN) TO WS-COL2
023140          MOVE WS-GAN-PNL     (WS-IX-GAN) TO IMP-IMPORTE-09
023150     *    PASA IMP-IMPORTE-09 A WS-COL3.
023160          MOVE IMP-IMPORTE-09             TO WS-COL3
023170     *    PASA WS-GAN-COMISION(WS-IX-GAN) A IMP-IMPORTE-07.
023180          MOVE WS-GAN-COMISION(WS-IX-GAN) TO IMP-IMPORTE-07
023190     *    PASA IMP-IMPORTE-07 A WS-COL4.
023200          MOVE IMP-IMPORTE-07             TO WS-COL4
023210     *    IMPRIME WS-REG-LISTADO.
023220          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
023230
023240      8810-RPT-TOP-GANA-F. EXIT.
023250
023260      8820-RPT-TOP-PIERDE-I.
023270
023280     *    PASA SPACES A WS-REG-LISTADO.
023290          MOVE SPACES TO WS-REG-LISTADO
023300          MOVE WS-PER-FECHA   (WS-IX-PER) TO WS-COL1
023310          MOVE WS-PER-SIMBOLO (WS-IX-PER) TO WS-COL2
023320          MOVE WS-PER-PNL     (WS-IX-PER) TO IMP-IMPORTE-09
023330     *    PASA IMP-IMPORTE-09 A WS-COL3.
023340          MOVE IMP-IMPORTE-09             TO WS-COL3
023350     *    PASA WS-PER-COMISION(WS-IX-PER) A IMP-IMPORTE-07.
023360          MOVE WS-PER-COMISION(WS-IX-PER) TO IMP-IMPORTE-07
023370     *    PASA IMP-IMPORTE-07 A WS-COL4.
023380          MOVE IMP-IMPORTE-07             TO WS-COL4
023390     *    IMPRIME WS-REG-LISTADO.
023400          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
023410
023420      8820-RPT-TOP-PIERDE-F. EXIT.
023430
023440     *---- SECCION 9: MENSAJES DE INSIGHT
023450      8900-RPT-INSIGHTS-I.
023460
023470     *    IMPRIME IMP-SEPARATE.
023480          WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
023490     *    LINEA: 9. INSIGHTS.
023500          MOVE '9. INSIGHTS' TO IMP-SECCION-SUB
023510     *    IMPRIME IMP-SUBTITULO.
023520          WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
023530     *    IMPRIME IMP-LINE2.
023540          WRITE REG-SALIDA FROM IMP-LINE2     AFTER 1
023550
023560     *    VALIDA WS-CANT-INSIGHT = ZEROS.
023570          IF WS-CANT-INSIGHT = ZEROS THEN
023580     *    GO TO 8900-RPT-INSIGHTS-F     END-IF.
023590             GO TO 8900-RPT-INSIGHTS-F
023600          END-IF
023610
023620     *    SE INVOCA 8910-RPT-INSIGHTS-DET.
023630          PERFORM 8910-RPT-INSIGHTS-DET-I THRU 8910-RPT-INSIGHTS-DET-F
023640             VARYING WS-IX-INS FROM 1 BY 1
023650             UNTIL WS-IX-INS > WS-CANT-INSIGHT.
023660
023670      8900-RPT-INSIGHTS-F. EXIT.
023680
023690      8910-RPT-INSIGHTS-DET-I.
023700
023710     *    PASA SPACES A WS-REG-LISTADO.
023720          MOVE SPACES TO WS-REG-LISTADO
023730          MOVE WS-INS-OCR (WS-IX-INS) TO WS-COL1
023740     *    IMPRIME WS-REG-LISTADO.
023750          WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1.
023760
023770      8910-RPT-INSIGHTS-DET-F. EXIT.
023780
023790     *-----------------------------------------------------------------
023800      9999-FINAL-I.
023810
023820     *    INFORMA: .
023830          DISPLAY ' '
023840     *    INFORMA: **********************************************.
023850          DISPLAY '**********************************************'
023860     *    INFORMA: PGMTRANA - LEIDOS =.
023870          DISPLAY 'PGMTRANA - LEIDOS = ' WS-TOTAL-REGISTROS
023880     *    INFORMA: PGMTRANA - CERRADAS =.
023890          DISPLAY 'PGMTRANA - CERRADAS = ' WS-TOTAL-CERRADAS
023900
023910          CLOSE ENTRADA
023920     *    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
023930          IF FS-ENTRADA IS NOT EQUAL '00' THEN
023940     *    INFORMA: * ERROR EN CLOSE ENTRADA PGMTRANA =.
023950             DISPLAY '* ERROR EN CLOSE ENTRADA PGMTRANA = ' FS-ENTRADA
023960     *    PASA 9999 A RETURN-CODE.
023970             MOVE 9999 TO RETURN-CODE
023980          END-IF
023990
024000          CLOSE LISTADO
024010     *    VALIDA FS-LISTADO IS NOT EQUAL '00'.
024020          IF FS-LISTADO IS NOT EQUAL '00' THEN
024030     *    INFORMA: * ERROR EN CLOSE LISTADO  PGMTRANA =.
024040             DISPLAY '* ERROR EN CLOSE LISTADO  PGMTRANA = ' FS-LISTADO
024050     *    PASA 9999 A RETURN-CODE.
024060             MOVE 9999 TO RETURN-CODE
024070          END-IF.
024080
024090      9999-FINAL-F. EXIT.
