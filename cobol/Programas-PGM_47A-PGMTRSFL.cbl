000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMTRSFL.
000030       AUTHOR.        R. H. MIRANDA.
000040       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA DE CARTERA.
000050       DATE-WRITTEN.  1989-03-14.
000060       DATE-COMPILED.
000070       SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000080*
000090******************************************************************
000100*                                                                *
000110*    PGMTRSFL  -  FILTRO DE OPERACIONES POR LISTA DE SIMBOLOS    *
000120*    ======================================================     *
000130*    - LEE DDTRADES Y GRABA EN DDFILTRA SOLO LOS REGISTROS CUYO  *
000140*      SIMBOLO FIGURA EN LA TABLA WS-TB-SIMBOLO-SEL.             *
000150*    - SI LA LISTA DE SIMBOLOS VIENE VACIA (WS-CANT-SIMBOLO = 0) *
000160*      NO SE FILTRA NADA - PASAN TODOS LOS REGISTROS.            *
000170*    - EL REGISTRO SE GRABA SIN MODIFICAR (PASO DE SELECCION).   *
000180*                                                                *
000190******************************************************************
000200*                     HISTORIAL DE CAMBIOS                      *
000210******************************************************************
000220*  FECHA        PROG.  TICKET    DESCRIPCION                    *
000230*  ----------   -----  --------  -----------------------------  *
000240*  1989-03-14    RHM   TK-1104   ALTA DEL PROGRAMA.              *
000250*  1990-06-22    RHM   TK-1167   LISTA VACIA = SIN FILTRO, ANTES *
000260*                                RECHAZABA TODO POR ERROR.       *
000270*  1994-10-05    MCQ   TK-1340   SE AGREGA CONTADOR DE PASADOS   *
000280*                                Y RECHAZADOS PARA EL LISTADO.   *
000290*  1998-09-14    MCQ   TK-1501   REVISION Y2K - SIN IMPACTO, NO  *
000300*                                MANEJA FECHAS.                  *
000310*  2001-11-30    JGV   TK-1601   BUSQUEDA EN TABLA AHORA CORTA   *
000320*                                APENAS ENCUENTRA COINCIDENCIA.  *
000330*  2005-02-14    JGV   TK-1751   ALTA DEL PARRAFO 1050-LEER-PARM *
000340*                                WS-CANT-SIMBOLO NUNCA SE CARGABA *
000350*                                Y EL FILTRO SIEMPRE DEJABA PASAR *
000360*                                TODO.  AHORA SE LEE LA LISTA DE  *
000370*                                SIMBOLOS DESDE SYSIN, UNA TARJETA *
000380*                                POR SIMBOLO, CERRADA CON TARJETA  *
000390*                                EN BLANCO.                        *
000400******************************************************************
000410*
000420*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM
000480           UPSI-0 ON STATUS IS WS-UPSI-ENCENDIDO.
000490
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520
000530           SELECT ENTRADA ASSIGN DDTRADES
000540           FILE STATUS IS FS-ENTRADA.
000550
000560           SELECT SALIDA  ASSIGN DDFILTRA
000570           FILE STATUS IS FS-SALIDA.
000580
000590*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600       DATA DIVISION.
000610       FILE SECTION.
000620
000630       FD  ENTRADA
000640           BLOCK CONTAINS 0 RECORDS
000650           RECORDING MODE IS F.
000660       01  REG-ENTRADA         PIC X(40).
000670
000680       FD  SALIDA
000690           BLOCK CONTAINS 0 RECORDS
000700           RECORDING MODE IS F.
000710       01  REG-SALIDA          PIC X(40).
000720
000730       WORKING-STORAGE SECTION.
000740*      =======================*
000750
000760       77  WS-UPSI-ENCENDIDO      PIC X       VALUE 'N'.
000770
000780       77  FS-ENTRADA              PIC XX      VALUE SPACES.
000790       77  FS-SALIDA               PIC XX      VALUE SPACES.
000800
000810       77  WS-STATUS-FIN           PIC X       VALUE 'N'.
000820           88  WS-FIN-LECTURA                  VALUE 'Y'.
000830           88  WS-NO-FIN-LECTURA               VALUE 'N'.
000840
000850*      ---- TARJETA DE PARAMETROS EN SYSIN (1050-LEER-PARM-I) ---
000860*           UNA TARJETA POR SIMBOLO A SELECCIONAR, PIC X(08),
000870*           HASTA 100 TARJETAS; CIERRA LA LISTA UNA TARJETA EN
000880*           BLANCO.  SIN TARJETAS = SIN FILTRO (PASAN TODOS).
000890*      ---- LISTA DE SIMBOLOS SELECCIONADOS (PARAMETRO DE CORRIDA)
000900*           WS-CANT-SIMBOLO = 0  EQUIVALE A "SIN FILTRO".
000910       01  WS-TB-SIMBOLO-SEL.
000920           03  WS-SIMBOLO-OCR OCCURS 100 TIMES
000930                              INDEXED BY WS-IX-SIMBOLO
000940                              PIC X(08)   VALUE SPACES.
000950
000960       77  WS-CANT-SIMBOLO         PIC S9(03) COMP   VALUE ZEROS.
000970       77  WS-IX-BUSCA             PIC S9(03) COMP   VALUE ZEROS.
000980       77  WS-SIMBOLO-OK           PIC X             VALUE 'N'.
000990           88  WS-SIMBOLO-ENCONTRADO               VALUE 'S'.
001000           88  WS-SIMBOLO-NO-ENCONTRADO            VALUE 'N'.
001010
001020       77  WS-PARM-SIMBOLO         PIC X(08)   VALUE SPACES.
001030*      ---- REDEFINE DE LA TABLA PARA CARGA EN BLOQUE DE 8 BYTES
001040       01  WS-TB-SIMBOLO-SEL-R REDEFINES WS-TB-SIMBOLO-SEL.
001050           03  WS-SIMBOLO-BLOQUE   PIC X(800).
001060
001070*      ---- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) ---------
001080       77  WS-LEIDOS               PIC S9(07) COMP   VALUE ZEROS.
001090       77  WS-PASADOS              PIC S9(07) COMP   VALUE ZEROS.
001100       77  WS-RECHAZADOS           PIC S9(07) COMP   VALUE ZEROS.
001110
001120*      ---- IMPRESION DE TOTALES --------------------------------
001130       77  WS-LEIDOS-PRINT         PIC ZZZ.ZZ9     VALUE ZEROS.
001140       77  WS-PASADOS-PRINT        PIC ZZZ.ZZ9     VALUE ZEROS.
001150       77  WS-RECHAZADOS-PRINT     PIC ZZZ.ZZ9     VALUE ZEROS.
001160
001170*      ---- COPYS ------------------------------------------------
001180*         COPY CPTRADE.
001190******************************************************************
001200*      LAYOUT EJECUCION DE OPERACION                             *
001210*      LARGO REGISTRO = 40 BYTES                                 *
001220******************************************************************
001230       01  WS-REG-TRADE.
001240           03  TRA-FECHA           PIC X(08)            VALUE SPACES.
001250           03  TRA-SIMBOLO         PIC X(08)            VALUE SPACES.
001260           03  TRA-LADO            PIC X(04)            VALUE SPACES.
001270           03  TRA-CANTIDAD        PIC S9(07)           VALUE ZEROS.
001280           03  TRA-GAN-PERD        PIC S9(09)V99 COMP-3 VALUE ZEROS.
001290           03  TRA-COMISION        PIC S9(07)V99 COMP-3 VALUE ZEROS.
001300           03  FILLER              PIC X(02)            VALUE SPACES.
001310*//////////////////////////////////////////////////////////////
001320
001330*      ---- REDEFINE PARA COMPARAR TRA-FECHA COMO NUMERICO -----
001340       01  WS-REG-TRADE-NUM REDEFINES WS-REG-TRADE.
001350           03  TRA-FECHA-NUM       PIC 9(08).
001360           03  FILLER              PIC X(32).
001370
001380*      ---- REDEFINE PARA DISPLAY DE DIAGNOSTICO DE RECHAZO ----
001390       01  WS-REG-TRADE-DIAG REDEFINES WS-REG-TRADE.
001400           03  TRA-FECHA-DIAG      PIC X(08).
001410           03  TRA-SIMBOLO-DIAG    PIC X(08).
001420           03  FILLER              PIC X(24).
001430
001440
001450*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001460       PROCEDURE DIVISION.
001470
001480       MAIN-PROGRAM-INICIO.
001490
001500*    SE INVOCA 1000-INICIO.
001510           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001520*    SE INVOCA 2000-PROCESO.
001530           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001540                                       UNTIL WS-FIN-LECTURA
001550*    SE INVOCA 9999-FINAL.
001560           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001570
001580       MAIN-PROGRAM-FINAL. GOBACK.
001590
001600*-----------------------------------------------------------------
001610       1000-INICIO-I.
001620
001630*    INICIALIZA WS-NO-FIN-LECTURA.
001640           SET WS-NO-FIN-LECTURA TO TRUE
001650
001660*    ABRE EL ARCHIVO ENTRADA.
001670           OPEN INPUT  ENTRADA
001680*    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
001690           IF FS-ENTRADA IS NOT EQUAL '00' THEN
001700*    INFORMA: * ERROR EN OPEN ENTRADA PGMTRSFL =.
001710              DISPLAY '* ERROR EN OPEN ENTRADA PGMTRSFL = ' FS-ENTRADA
001720*    PASA 9999 A RETURN-CODE.
001730              MOVE 9999 TO RETURN-CODE
001740*    INICIALIZA WS-FIN-LECTURA.
001750              SET WS-FIN-LECTURA TO TRUE
001760           END-IF
001770
001780*    ABRE PARA SALIDA EL ARCHIVO SALIDA.
001790           OPEN OUTPUT SALIDA
001800*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
001810           IF FS-SALIDA IS NOT EQUAL '00' THEN
001820*    INFORMA: * ERROR EN OPEN SALIDA  PGMTRSFL =.
001830              DISPLAY '* ERROR EN OPEN SALIDA  PGMTRSFL = ' FS-SALIDA
001840*    PASA 9999 A RETURN-CODE.
001850              MOVE 9999 TO RETURN-CODE
001860*    INICIALIZA WS-FIN-LECTURA.
001870              SET WS-FIN-LECTURA TO TRUE
001880           END-IF
001890
001900*    SE INVOCA 1050-LEER-PARM.
001910           PERFORM 1050-LEER-PARM-I THRU 1050-LEER-PARM-F
001920
001930*    SE INVOCA 2100-LEER.
001940           PERFORM 2100-LEER-I THRU 2100-LEER-F.
001950
001960       1000-INICIO-F. EXIT.
001970
001980*-----------------------------------------------------------------
001990*     LECTURA DE LA TARJETA DE PARAMETROS (SYSIN) CON LA LISTA DE
002000*     SIMBOLOS A SELECCIONAR.  TK-1751.  UNA TARJETA POR SIMBOLO,
002010*     CERRADA CON TARJETA EN BLANCO; SI NO VIENE NINGUNA TARJETA,
002020*     WS-CANT-SIMBOLO QUEDA EN CERO Y EL FILTRO NO RESTRINGE NADA
002030*     (COMPORTAMIENTO ANTERIOR A TK-1751).
002040       1050-LEER-PARM-I.
002050
002060*    LEE WS-PARM-SIMBOLO DESDE SYSIN.
002070           ACCEPT WS-PARM-SIMBOLO FROM SYSIN
002080
002090*    SE INVOCA 1055-CARGAR-PARM.
002100           PERFORM 1055-CARGAR-PARM-I THRU 1055-CARGAR-PARM-F
002110              UNTIL WS-PARM-SIMBOLO = SPACES
002120                 OR WS-CANT-SIMBOLO >= 100.
002130       1050-LEER-PARM-F. EXIT.
002140
002150*---- CARGA UNA TARJETA DE SIMBOLO EN LA TABLA Y LEE LA SIGUIENTE
002160       1055-CARGAR-PARM-I.
002170
002180*    ACTUALIZA WS-CANT-SIMBOLO.
002190           ADD 1 TO WS-CANT-SIMBOLO
002200*    POSICIONA WS-IX-SIMBOLO.
002210           SET WS-IX-SIMBOLO TO WS-CANT-SIMBOLO
002220*    PASA WS-PARM-SIMBOLO A WS-SIMBOLO-OCR.
002230           MOVE WS-PARM-SIMBOLO TO WS-SIMBOLO-OCR (WS-IX-SIMBOLO)
002240
002250*    VALIDA WS-CANT-SIMBOLO < 100.
002260           IF WS-CANT-SIMBOLO < 100 THEN
002270*    LEE WS-PARM-SIMBOLO DESDE SYSIN.
002280              ACCEPT WS-PARM-SIMBOLO FROM SYSIN
002290           END-IF.
002300
002310       1055-CARGAR-PARM-F. EXIT.
002320*-----------------------------------------------------------------
002330       2000-PROCESO-I.
002340
002350*    SE INVOCA 2200-VERIFICAR.
002360           PERFORM 2200-VERIFICAR-I THRU 2200-VERIFICAR-F
002370*    SE INVOCA 2100-LEER.
002380           PERFORM 2100-LEER-I      THRU 2100-LEER-F.
002390
002400       2000-PROCESO-F. EXIT.
002410
002420*---- PRUEBA CONTRA LA LISTA DE SIMBOLOS (VACIA = SIN FILTRO) ---
002430       2200-VERIFICAR-I.
002440
002450*    VALIDA WS-CANT-SIMBOLO = ZEROS.
002460           IF WS-CANT-SIMBOLO = ZEROS THEN
002470*    SE INVOCA 2300-GRABAR.
002480              PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F
002490*    GO TO 2200-VERIFICAR-F           END-IF.
002500              GO TO 2200-VERIFICAR-F
002510           END-IF
002520
002530*    INICIALIZA WS-SIMBOLO-NO-ENCONTRADO.
002540           SET WS-SIMBOLO-NO-ENCONTRADO TO TRUE
002550*    POSICIONA WS-IX-SIMBOLO.
002560           SET WS-IX-SIMBOLO TO 1
002570
002580*    SE INVOCA 2250-BUSCAR-SIMBOLO.
002590           PERFORM 2250-BUSCAR-SIMBOLO-I THRU 2250-BUSCAR-SIMBOLO-F
002600              VARYING WS-IX-BUSCA FROM 1 BY 1
002610              UNTIL WS-IX-BUSCA > WS-CANT-SIMBOLO
002620                  OR WS-SIMBOLO-ENCONTRADO
002630
002640*    VALIDA WS-SIMBOLO-ENCONTRADO.
002650           IF WS-SIMBOLO-ENCONTRADO THEN
002660*    SE INVOCA 2300-GRABAR.
002670              PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F
002680           ELSE
002690*    ACTUALIZA WS-RECHAZADOS.
002700              ADD 1 TO WS-RECHAZADOS
002710*    INFORMA: PGMTRSFL - RECHAZO SIMBOLO NO LISTADO:.
002720              DISPLAY 'PGMTRSFL - RECHAZO SIMBOLO NO LISTADO: '
002730                 TRA-SIMBOLO-DIAG ' ' TRA-FECHA-DIAG
002740           END-IF.
002750
002760       2200-VERIFICAR-F. EXIT.
002770
002780*---- CUERPO DE LA BUSQUEDA, UNA ENTRADA DE TABLA POR PASADA ----
002790       2250-BUSCAR-SIMBOLO-I.
002800
002810*    POSICIONA WS-IX-SIMBOLO.
002820           SET WS-IX-SIMBOLO TO WS-IX-BUSCA
002830*    VALIDA TRA-SIMBOLO = WS-SIMBOLO-OCR (WS-IX-SIMBOLO).
002840           IF TRA-SIMBOLO = WS-SIMBOLO-OCR (WS-IX-SIMBOLO) THEN
002850*    INICIALIZA WS-SIMBOLO-ENCONTRADO.
002860              SET WS-SIMBOLO-ENCONTRADO TO TRUE
002870           END-IF.
002880
002890       2250-BUSCAR-SIMBOLO-F. EXIT.
002900
002910*---- GRABACION DEL REGISTRO SIN MODIFICAR ----------------------
002920       2300-GRABAR-I.
002930
002940*    IMPRIME WS-REG-TRADE.
002950           WRITE REG-SALIDA FROM WS-REG-TRADE
002960*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
002970           IF FS-SALIDA IS NOT EQUAL '00' THEN
002980*    INFORMA: * ERROR EN WRITE SALIDA PGMTRSFL =.
002990              DISPLAY '* ERROR EN WRITE SALIDA PGMTRSFL = ' FS-SALIDA
003000*    PASA 9999 A RETURN-CODE.
003010              MOVE 9999 TO RETURN-CODE
003020*    INICIALIZA WS-FIN-LECTURA.
003030              SET WS-FIN-LECTURA TO TRUE
003040           ELSE
003050*    ACTUALIZA WS-PASADOS.
003060              ADD 1 TO WS-PASADOS
003070           END-IF.
003080
003090       2300-GRABAR-F. EXIT.
003100
003110*-----------------------------------------------------------------
003120       2100-LEER-I.
003130
003140           READ ENTRADA INTO WS-REG-TRADE
003150
003160           EVALUATE FS-ENTRADA
003170*    CASO: '00'.
003180              WHEN '00'
003190*    ACTUALIZA WS-LEIDOS.
003200                 ADD 1 TO WS-LEIDOS
003210*    CASO: '10'.
003220              WHEN '10'
003230*    INICIALIZA WS-FIN-LECTURA.
003240                 SET WS-FIN-LECTURA TO TRUE
003250*    CASO: OTHER.
003260              WHEN OTHER
003270*    INFORMA: *ERROR EN LECTURA ENTRADA PGMTRSFL :.
003280                 DISPLAY '*ERROR EN LECTURA ENTRADA PGMTRSFL : '
003290                                                       FS-ENTRADA
003300*    PASA 9999 A RETURN-CODE.
003310                 MOVE 9999 TO RETURN-CODE
003320*    INICIALIZA WS-FIN-LECTURA.
003330                 SET WS-FIN-LECTURA TO TRUE
003340           END-EVALUATE.
003350
003360       2100-LEER-F. EXIT.
003370
003380*-----------------------------------------------------------------
003390       9999-FINAL-I.
003400
003410*    PASA WS-LEIDOS A WS-LEIDOS-PRINT.
003420           MOVE WS-LEIDOS     TO WS-LEIDOS-PRINT
003430*    PASA WS-PASADOS A WS-PASADOS-PRINT.
003440           MOVE WS-PASADOS    TO WS-PASADOS-PRINT
003450*    PASA WS-RECHAZADOS A WS-RECHAZADOS-PRINT.
003460           MOVE WS-RECHAZADOS TO WS-RECHAZADOS-PRINT
003470
003480*    INFORMA: .
003490           DISPLAY ' '
003500*    INFORMA: **********************************************.
003510           DISPLAY '**********************************************'
003520*    INFORMA: PGMTRSFL - LEIDOS     =.
003530           DISPLAY 'PGMTRSFL - LEIDOS     = ' WS-LEIDOS-PRINT
003540*    INFORMA: PGMTRSFL - PASADOS    =.
003550           DISPLAY 'PGMTRSFL - PASADOS    = ' WS-PASADOS-PRINT
003560*    INFORMA: PGMTRSFL - RECHAZADOS =.
003570           DISPLAY 'PGMTRSFL - RECHAZADOS = ' WS-RECHAZADOS-PRINT
003580
003590           CLOSE ENTRADA
003600*    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
003610           IF FS-ENTRADA IS NOT EQUAL '00' THEN
003620*    INFORMA: * ERROR EN CLOSE ENTRADA PGMTRSFL =.
003630              DISPLAY '* ERROR EN CLOSE ENTRADA PGMTRSFL = ' FS-ENTRADA
003640*    PASA 9999 A RETURN-CODE.
003650              MOVE 9999 TO RETURN-CODE
003660           END-IF
003670
003680           CLOSE SALIDA
003690*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
003700           IF FS-SALIDA IS NOT EQUAL '00' THEN
003710*    INFORMA: * ERROR EN CLOSE SALIDA  PGMTRSFL =.
003720              DISPLAY '* ERROR EN CLOSE SALIDA  PGMTRSFL = ' FS-SALIDA
003730*    PASA 9999 A RETURN-CODE.
003740              MOVE 9999 TO RETURN-CODE
003750           END-IF.
003760
003770       9999-FINAL-F. EXIT.
