000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMTRDTF.
000030       AUTHOR.        R. H. MIRANDA.
000040       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA DE CARTERA.
000050       DATE-WRITTEN.  1989-03-11.
000060       DATE-COMPILED.
000070       SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000080*
000090******************************************************************
000100*                                                                *
000110*    PGMTRDTF  -  FILTRO DE OPERACIONES POR RANGO DE FECHA       *
000120*    ======================================================     *
000130*    - LEE EL ARCHIVO DE OPERACIONES (DDTRADES), ORDENADO POR    *
000140*      FECHA ASCENDENTE, Y GRABA EN DDFILTRA SOLO LOS REGISTROS  *
000150*      CUYA FECHA CAE DENTRO DEL RANGO [WS-DESDE , WS-HASTA].    *
000160*    - CUALQUIERA DE LOS DOS LIMITES PUEDE VENIR EN BLANCO; UN   *
000170*      LIMITE EN BLANCO NO RESTRINGE ESE EXTREMO DEL RANGO.      *
000180*    - EL REGISTRO SE GRABA SIN MODIFICAR (PASO DE SELECCION).   *
000190*                                                                *
000200******************************************************************
000210*                     HISTORIAL DE CAMBIOS                      *
000220******************************************************************
000230*  FECHA        PROG.  TICKET    DESCRIPCION                    *
000240*  ----------   -----  --------  -----------------------------  *
000250*  1989-03-11    RHM   TK-1104   ALTA DEL PROGRAMA.              *
000260*  1989-07-02    RHM   TK-1121   SE ACEPTA LIMITE DE FECHA EN    *
000270*                                BLANCO EN CUALQUIER EXTREMO.    *
000280*  1991-02-19    LDP   TK-1198   FILE STATUS DE DDFILTRA AHORA   *
000290*                                SE VERIFICA TRAS EL WRITE.      *
000300*  1994-10-05    MCQ   TK-1340   SE AGREGA CONTADOR DE PASADOS   *
000310*                                Y RECHAZADOS PARA EL LISTADO.   *
000320*  1998-08-21    MCQ   TK-1501   REVISION Y2K: WS-DESDE/WS-HASTA *
000330*                                YA TRAEN SIGLO COMPLETO.        *
000340*  1998-09-14    MCQ   TK-1501   PRUEBAS DE CORTE DE SIGLO OK.   *
000350*  2003-04-08    JGV   TK-1688   SE ESTANDARIZA MENSAJE DE ERROR *
000360*                                DE OPEN/CLOSE AL FORMATO ACTUAL.*
000370*  2005-02-14    JGV   TK-1750   ALTA DEL PARRAFO 1050-LEER-PARM *
000380*                                LOS LIMITES WS-DESDE/WS-HASTA NO*
000390*                                SE RECIBIAN POR NINGUN LADO Y EL*
000400*                                FILTRO NUNCA RECHAZABA NADA.    *
000410*                                AHORA SE LEEN DE LA TARJETA DE  *
000420*                                PARAMETROS EN SYSIN.            *
000430******************************************************************
000440*
000450*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM
000510           UPSI-0 ON STATUS IS WS-UPSI-ENCENDIDO.
000520
000530       INPUT-OUTPUT SECTION.
000540       FILE-CONTROL.
000550
000560           SELECT ENTRADA ASSIGN DDTRADES
000570           FILE STATUS IS FS-ENTRADA.
000580
000590           SELECT SALIDA  ASSIGN DDFILTRA
000600           FILE STATUS IS FS-SALIDA.
000610
000620*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630       DATA DIVISION.
000640       FILE SECTION.
000650
000660       FD  ENTRADA
000670           BLOCK CONTAINS 0 RECORDS
000680           RECORDING MODE IS F.
000690       01  REG-ENTRADA         PIC X(40).
000700
000710       FD  SALIDA
000720           BLOCK CONTAINS 0 RECORDS
000730           RECORDING MODE IS F.
000740       01  REG-SALIDA          PIC X(40).
000750
000760       WORKING-STORAGE SECTION.
000770*      =======================*
000780
000790*      ---- SWITCHES DE CONTROL --------------------------------
000800       77  WS-UPSI-ENCENDIDO      PIC X       VALUE 'N'.
000810
000820       77  FS-ENTRADA              PIC XX      VALUE SPACES.
000830       77  FS-SALIDA               PIC XX      VALUE SPACES.
000840
000850       77  WS-STATUS-FIN           PIC X       VALUE 'N'.
000860           88  WS-FIN-LECTURA                  VALUE 'Y'.
000870           88  WS-NO-FIN-LECTURA               VALUE 'N'.
000880
000890*      ---- LIMITES DEL RANGO DE FECHA (PARAMETRO DE CORRIDA) --
000900*           TARJETA UNICA EN SYSIN, LEIDA POR 1050-LEER-PARM-I:
000910*           POSICION  1- 8  WS-DESDE  (AAAAMMDD, O BLANCO)
000920*           POSICION  9-16  WS-HASTA  (AAAAMMDD, O BLANCO)
000930*           SI VIENEN EN BLANCO, EL EXTREMO CORRESPONDIENTE
000940*           NO RESTRINGE LA SELECCION.
000950       01  WS-RANGO-FECHA.
000960           03  WS-DESDE            PIC X(08)   VALUE SPACES.
000970           03  WS-HASTA            PIC X(08)   VALUE SPACES.
000980           03  FILLER              PIC X(04)   VALUE SPACES.
000990
001000*      ---- REDEFINE DEL RANGO PARA COMPARAR POR SIGLO/ANIO ----
001010       01  WS-RANGO-FECHA-NUM REDEFINES WS-RANGO-FECHA.
001020           03  WS-DESDE-NUM        PIC 9(08).
001030           03  WS-HASTA-NUM        PIC 9(08).
001040           03  FILLER              PIC X(04).
001050
001060*      ---- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) ---------
001070       77  WS-LEIDOS               PIC S9(07) COMP   VALUE ZEROS.
001080       77  WS-PASADOS              PIC S9(07) COMP   VALUE ZEROS.
001090       77  WS-RECHAZADOS           PIC S9(07) COMP   VALUE ZEROS.
001100
001110*      ---- IMPRESION DE TOTALES --------------------------------
001120       77  WS-LEIDOS-PRINT         PIC ZZZ.ZZ9     VALUE ZEROS.
001130       77  WS-PASADOS-PRINT        PIC ZZZ.ZZ9     VALUE ZEROS.
001140       77  WS-RECHAZADOS-PRINT     PIC ZZZ.ZZ9     VALUE ZEROS.
001150
001160*      ---- COPYS ------------------------------------------------
001170*         COPY CPTRADE.
001180******************************************************************
001190*      LAYOUT EJECUCION DE OPERACION                             *
001200*      LARGO REGISTRO = 40 BYTES                                 *
001210******************************************************************
001220       01  WS-REG-TRADE.
001230           03  TRA-FECHA           PIC X(08)            VALUE SPACES.
001240           03  TRA-SIMBOLO         PIC X(08)            VALUE SPACES.
001250           03  TRA-LADO            PIC X(04)            VALUE SPACES.
001260           03  TRA-CANTIDAD        PIC S9(07)           VALUE ZEROS.
001270           03  TRA-GAN-PERD        PIC S9(09)V99 COMP-3 VALUE ZEROS.
001280           03  TRA-COMISION        PIC S9(07)V99 COMP-3 VALUE ZEROS.
001290           03  FILLER              PIC X(02)            VALUE SPACES.
001300*//////////////////////////////////////////////////////////////
001310
001320*      ---- REDEFINE PARA COMPARAR TRA-FECHA COMO NUMERICO ------
001330       01  WS-REG-TRADE-NUM REDEFINES WS-REG-TRADE.
001340           03  TRA-FECHA-NUM       PIC 9(08).
001350           03  FILLER              PIC X(32).
001360
001370*      ---- REDEFINE PARA DISPLAY DE DIAGNOSTICO DE RECHAZO ----
001380       01  WS-REG-TRADE-DIAG REDEFINES WS-REG-TRADE.
001390           03  TRA-FECHA-DIAG      PIC X(08).
001400           03  TRA-SIMBOLO-DIAG    PIC X(08).
001410           03  FILLER              PIC X(24).
001420
001430*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001440       PROCEDURE DIVISION.
001450
001460       MAIN-PROGRAM-INICIO.
001470
001480*    SE INVOCA 1000-INICIO.
001490           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001500*    SE INVOCA 2000-PROCESO.
001510           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001520                                       UNTIL WS-FIN-LECTURA
001530*    SE INVOCA 9999-FINAL.
001540           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001550
001560       MAIN-PROGRAM-FINAL. GOBACK.
001570
001580*-----------------------------------------------------------------
001590       1000-INICIO-I.
001600
001610*    INICIALIZA WS-NO-FIN-LECTURA.
001620           SET WS-NO-FIN-LECTURA TO TRUE
001630
001640*    ABRE EL ARCHIVO ENTRADA.
001650           OPEN INPUT  ENTRADA
001660*    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
001670           IF FS-ENTRADA IS NOT EQUAL '00' THEN
001680*    INFORMA: * ERROR EN OPEN ENTRADA PGMTRDTF =.
001690              DISPLAY '* ERROR EN OPEN ENTRADA PGMTRDTF = ' FS-ENTRADA
001700*    PASA 9999 A RETURN-CODE.
001710              MOVE 9999 TO RETURN-CODE
001720*    INICIALIZA WS-FIN-LECTURA.
001730              SET WS-FIN-LECTURA TO TRUE
001740           END-IF
001750
001760*    ABRE PARA SALIDA EL ARCHIVO SALIDA.
001770           OPEN OUTPUT SALIDA
001780*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
001790           IF FS-SALIDA IS NOT EQUAL '00' THEN
001800*    INFORMA: * ERROR EN OPEN SALIDA  PGMTRDTF =.
001810              DISPLAY '* ERROR EN OPEN SALIDA  PGMTRDTF = ' FS-SALIDA
001820*    PASA 9999 A RETURN-CODE.
001830              MOVE 9999 TO RETURN-CODE
001840*    INICIALIZA WS-FIN-LECTURA.
001850              SET WS-FIN-LECTURA TO TRUE
001860           END-IF
001870
001880*    SE INVOCA 1050-LEER-PARM.
001890           PERFORM 1050-LEER-PARM-I THRU 1050-LEER-PARM-F
001900
001910*    SE INVOCA 2100-LEER.
001920           PERFORM 2100-LEER-I THRU 2100-LEER-F.
001930
001940       1000-INICIO-F. EXIT.
001950
001960*-----------------------------------------------------------------
001970*     LECTURA DE LA TARJETA DE PARAMETROS (SYSIN) CON LOS LIMITES
001980*     DEL RANGO DE FECHA.  TK-1750.  SI LA CORRIDA NO TRAE TARJETA
001990*     DE PARAMETROS EN EL JCL, WS-RANGO-FECHA QUEDA EN BLANCO Y EL
002000*     RANGO NO RESTRINGE NADA (COMPORTAMIENTO ANTERIOR A TK-1750).
002010       1050-LEER-PARM-I.
002020
002030*    PASA SPACES A WS-RANGO-FECHA.
002040           MOVE SPACES TO WS-RANGO-FECHA
002050*    LEE WS-RANGO-FECHA DESDE SYSIN.
002060           ACCEPT WS-RANGO-FECHA FROM SYSIN.
002070
002080       1050-LEER-PARM-F. EXIT.
002090
002100*-----------------------------------------------------------------
002110       2000-PROCESO-I.
002120
002130*    SE INVOCA 2200-VERIFICAR.
002140           PERFORM 2200-VERIFICAR-I THRU 2200-VERIFICAR-F
002150*    SE INVOCA 2100-LEER.
002160           PERFORM 2100-LEER-I      THRU 2100-LEER-F.
002170
002180       2000-PROCESO-F. EXIT.
002190
002200*---- PRUEBA DE RANGO DE FECHA (LIMITE EN BLANCO NO RESTRINGE) --
002210       2200-VERIFICAR-I.
002220
002230           IF WS-DESDE NOT = SPACES
002240*    VALIDA TRA-FECHA-NUM < WS-DESDE-NUM.
002250              IF TRA-FECHA-NUM < WS-DESDE-NUM THEN
002260*    ACTUALIZA WS-RECHAZADOS.
002270                 ADD 1 TO WS-RECHAZADOS
002280*    INFORMA: PGMTRDTF - RECHAZO FECHA ANTERIOR :.
002290                 DISPLAY 'PGMTRDTF - RECHAZO FECHA ANTERIOR : '
002300                    TRA-FECHA-DIAG ' ' TRA-SIMBOLO-DIAG
002310*    GO TO 2200-VERIFICAR-F              END-IF           END-IF.
002320                 GO TO 2200-VERIFICAR-F
002330              END-IF
002340           END-IF
002350
002360           IF WS-HASTA NOT = SPACES
002370*    VALIDA TRA-FECHA-NUM > WS-HASTA-NUM.
002380              IF TRA-FECHA-NUM > WS-HASTA-NUM THEN
002390*    ACTUALIZA WS-RECHAZADOS.
002400                 ADD 1 TO WS-RECHAZADOS
002410*    INFORMA: PGMTRDTF - RECHAZO FECHA POSTERIOR:.
002420                 DISPLAY 'PGMTRDTF - RECHAZO FECHA POSTERIOR: '
002430                    TRA-FECHA-DIAG ' ' TRA-SIMBOLO-DIAG
002440*    GO TO 2200-VERIFICAR-F              END-IF           END-IF.
002450                 GO TO 2200-VERIFICAR-F
002460              END-IF
002470           END-IF
002480
002490*    SE INVOCA 2300-GRABAR.
002500           PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F.
002510
002520       2200-VERIFICAR-F. EXIT.
002530
002540*---- GRABACION DEL REGISTRO SIN MODIFICAR ----------------------
002550       2300-GRABAR-I.
002560
002570*    IMPRIME WS-REG-TRADE.
002580           WRITE REG-SALIDA FROM WS-REG-TRADE
002590*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
002600           IF FS-SALIDA IS NOT EQUAL '00' THEN
002610*    INFORMA: * ERROR EN WRITE SALIDA PGMTRDTF =.
002620              DISPLAY '* ERROR EN WRITE SALIDA PGMTRDTF = ' FS-SALIDA
002630*    PASA 9999 A RETURN-CODE.
002640              MOVE 9999 TO RETURN-CODE
002650*    INICIALIZA WS-FIN-LECTURA.
002660              SET WS-FIN-LECTURA TO TRUE
002670           ELSE
002680*    ACTUALIZA WS-PASADOS.
002690              ADD 1 TO WS-PASADOS
002700           END-IF.
002710
002720       2300-GRABAR-F. EXIT.
002730
002740*-----------------------------------------------------------------
002750       2100-LEER-I.
002760
002770           READ ENTRADA INTO WS-REG-TRADE
002780
002790           EVALUATE FS-ENTRADA
002800*    CASO: '00'.
002810              WHEN '00'
002820*    ACTUALIZA WS-LEIDOS.
002830                 ADD 1 TO WS-LEIDOS
002840*    CASO: '10'.
002850              WHEN '10'
002860*    INICIALIZA WS-FIN-LECTURA.
002870                 SET WS-FIN-LECTURA TO TRUE
002880*    CASO: OTHER.
002890              WHEN OTHER
002900*    INFORMA: *ERROR EN LECTURA ENTRADA PGMTRDTF :.
002910                 DISPLAY '*ERROR EN LECTURA ENTRADA PGMTRDTF : '
002920                                                       FS-ENTRADA
002930*    PASA 9999 A RETURN-CODE.
002940                 MOVE 9999 TO RETURN-CODE
002950*    INICIALIZA WS-FIN-LECTURA.
002960                 SET WS-FIN-LECTURA TO TRUE
002970           END-EVALUATE.
002980
002990       2100-LEER-F. EXIT.
003000
003010*-----------------------------------------------------------------
003020       9999-FINAL-I.
003030
003040*    PASA WS-LEIDOS A WS-LEIDOS-PRINT.
003050           MOVE WS-LEIDOS     TO WS-LEIDOS-PRINT
003060*    PASA WS-PASADOS A WS-PASADOS-PRINT.
003070           MOVE WS-PASADOS    TO WS-PASADOS-PRINT
003080*    PASA WS-RECHAZADOS A WS-RECHAZADOS-PRINT.
003090           MOVE WS-RECHAZADOS TO WS-RECHAZADOS-PRINT
003100
003110*    INFORMA: .
003120           DISPLAY ' '
003130*    INFORMA: **********************************************.
003140           DISPLAY '**********************************************'
003150*    INFORMA: PGMTRDTF - LEIDOS     =.
003160           DISPLAY 'PGMTRDTF - LEIDOS     = ' WS-LEIDOS-PRINT
003170*    INFORMA: PGMTRDTF - PASADOS    =.
003180           DISPLAY 'PGMTRDTF - PASADOS    = ' WS-PASADOS-PRINT
003190*    INFORMA: PGMTRDTF - RECHAZADOS =.
003200           DISPLAY 'PGMTRDTF - RECHAZADOS = ' WS-RECHAZADOS-PRINT
003210
003220           CLOSE ENTRADA
003230*    VALIDA FS-ENTRADA IS NOT EQUAL '00'.
003240           IF FS-ENTRADA IS NOT EQUAL '00' THEN
003250*    INFORMA: * ERROR EN CLOSE ENTRADA PGMTRDTF =.
003260              DISPLAY '* ERROR EN CLOSE ENTRADA PGMTRDTF = ' FS-ENTRADA
003270*    PASA 9999 A RETURN-CODE.
003280              MOVE 9999 TO RETURN-CODE
003290           END-IF
003300
003310           CLOSE SALIDA
003320*    VALIDA FS-SALIDA IS NOT EQUAL '00'.
003330           IF FS-SALIDA IS NOT EQUAL '00' THEN
003340*    INFORMA: * ERROR EN CLOSE SALIDA  PGMTRDTF =.
003350              DISPLAY '* ERROR EN CLOSE SALIDA  PGMTRDTF = ' FS-SALIDA
003360*    PASA 9999 A RETURN-CODE.
003370              MOVE 9999 TO RETURN-CODE
003380           END-IF.
003390
003400       9999-FINAL-F. EXIT.
